000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CLRGCD.
000300 AUTHOR.        D WEISBROT.
000400 INSTALLATION.  PROV AIR QUALITY BUREAU - SCI LIBRARY.
000500 DATE-WRITTEN.  03/12/87.
000600 DATE-COMPILED. 03/12/87.
000700 SECURITY.      NON-CONFIDENTIAL.
000800****************************************************************
000900*  CLRGCD
001000*  BUREAU SCIENTIFIC LIBRARY - GREAT CIRCLE DISTANCE BETWEEN TWO
001100*  LATITUDE/LONGITUDE POINTS, BY THE HAVERSINE METHOD.  CALLED
001200*  USING WS-GCD-LINKAGE (FOUR DEGREE CO-ORDINATES IN, DISTANCE
001300*  IN KILOMETRES OUT).  NO COMPILER ON-SITE CARRIES TRIG OR
001400*  SQUARE ROOT AS A BUILT-IN FUNCTION, SO THIS ROUTINE CARRIES
001500*  ITS OWN SINE, COSINE, ARC-TANGENT AND SQUARE ROOT BY SERIES
001600*  EXPANSION AND NEWTON ITERATION.  ANY BUREAU PROGRAM THAT
001700*  NEEDS A GREAT CIRCLE DISTANCE CALLS THIS ROUTINE RATHER THAN
001800*  CARRYING ITS OWN COPY OF THE MATH.
001900*----------------------------------------------------------------
002000*  CHANGE LOG
002100*  03/12/87  DWW    ORIGINAL - WRITTEN FOR THE AERIAL SURVEY      DWW87
002200*                   ROUTE-PLANNING SYSTEM (GREAT CIRCLE LEG       DWW87
002300*                   LENGTH BETWEEN SURVEY WAYPOINTS).             DWW87
002400*  06/02/88  DWW    ADDED THE SQUARE-ROOT GUARD FOR A ZERO OR     DWW88
002500*                   NEGATIVE RADICAND FROM ROUNDING ON INPUT      DWW88
002600*                   CO-ORDINATES THAT LAND EXACTLY ON A POLE.     DWW88
002700*  09/19/96  LMP    REQ 5266 - ADOPTED BY SNSMTCH FOR THE         LMP96
002800*                   STATION/SENSOR GREAT-CIRCLE MATCH.  NO        LMP96
002900*                   CHANGE TO THE MATH, JUST A NEW CALLER.        LMP96
003000*  11/17/98  DWW    Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN   DWW98
003100*                   THIS ROUTINE; REVIEWED AND SIGNED OFF.        DWW98
003200*  02/04/99  DWW    Y2K SIGN-OFF.                                 DWW99
003300*  08/11/03  RFK    REQ 6201 - RAISED THE SERIES ITERATION        RFK03
003400*                   COUNTS FROM 6 TO 8/10 TERMS AFTER A SURVEY    RFK03
003500*                   CREW REPORTED DRIFT ON LONG COASTAL LEGS.     RFK03
003600****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-370.
004000 OBJECT-COMPUTER.  IBM-370.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*----------------------------------------------------------------
004400*  SCIENTIFIC CONSTANTS - HELD AS A NAMED GROUP AND AS A TABLE
004500*  SO START-OF-RUN CAN STEP THROUGH AND CONFIRM NONE OF THE
004600*  THREE CAME BACK ZERO (A DAMAGED LOAD MODULE SYMPTOM THE
004700*  BUREAU SAW ONCE ON THE OLD 370 AND NEVER WANTS TO SEE AGAIN).
004800*----------------------------------------------------------------
004900 01  WS-MATH-CONSTANTS-NAMED.
005000     05  WS-CONST-DEG-TO-RAD     PIC S9(5)V9(8) COMP-3
005100                                 VALUE 0.01745329.
005200     05  WS-CONST-PI             PIC S9(5)V9(8) COMP-3
005300                                 VALUE 3.14159265.
005400     05  WS-CONST-EARTH-RADIUS   PIC S9(5)V9(8) COMP-3
005500                                 VALUE 6371.00000000.
005600     05  FILLER                  PIC X(01).
005700 01  WS-MATH-CONSTANTS-TABLE REDEFINES WS-MATH-CONSTANTS-NAMED.
005800     05  WS-MATH-CONSTANT OCCURS 3 TIMES
005900                                 PIC S9(5)V9(8) COMP-3.
006000 77  WS-CONST-HALF-PI            PIC S9V9(8) COMP-3
006100                                 VALUE 1.57079633.
006200 77  WS-CONST-IDX                PIC 9(1)  COMP.
006300
006400*----------------------------------------------------------------
006500*  INPUT CO-ORDINATES - NAMED GROUP FOR THE LINKAGE-TO-WORK MOVE,
006600*  TABLE VIEW FOR THE DEGREE-TO-RADIAN CONVERSION LOOP.
006700*----------------------------------------------------------------
006800 01  WS-GCD-INPUT-NAMED.
006900     05  WS-GCD-IN-LAT-1         PIC S9(3)V9(4).
007000     05  WS-GCD-IN-LON-1         PIC S9(3)V9(4).
007100     05  WS-GCD-IN-LAT-2         PIC S9(3)V9(4).
007200     05  WS-GCD-IN-LON-2         PIC S9(3)V9(4).
007300     05  FILLER                  PIC X(01).
007400 01  WS-GCD-INPUT-TABLE REDEFINES WS-GCD-INPUT-NAMED.
007500     05  WS-GCD-DEGREE OCCURS 4 TIMES PIC S9(3)V9(4).
007600 77  WS-COORD-IDX                PIC 9(1)  COMP.
007700
007800*----------------------------------------------------------------
007900*  RADIAN CO-ORDINATES - SAME NAMED/TABLE PAIRING AS ABOVE, ONE
008000*  ENTRY PER INPUT CO-ORDINATE, IN RADIANS.
008100*----------------------------------------------------------------
008200 01  WS-GCD-RADIANS-NAMED.
008300     05  WS-RLAT-1               PIC S9V9(8) COMP-3.
008400     05  WS-RLON-1               PIC S9V9(8) COMP-3.
008500     05  WS-RLAT-2               PIC S9V9(8) COMP-3.
008600     05  WS-RLON-2               PIC S9V9(8) COMP-3.
008700     05  FILLER                  PIC X(01).
008800 01  WS-GCD-RADIANS-TABLE REDEFINES WS-GCD-RADIANS-NAMED.
008900     05  WS-RADIAN OCCURS 4 TIMES PIC S9V9(8) COMP-3.
009000
009100*----------------------------------------------------------------
009200*  HAVERSINE INTERMEDIATE VALUES.
009300*----------------------------------------------------------------
009400 01  WS-GCD-WORK-AREA.
009500     05  WS-DLAT                 PIC S9V9(8) COMP-3.
009600     05  WS-DLON                 PIC S9V9(8) COMP-3.
009700     05  WS-SIN-DLAT-HALF        PIC S9V9(8) COMP-3.
009800     05  WS-SIN-DLON-HALF        PIC S9V9(8) COMP-3.
009900     05  WS-COS-LAT1             PIC S9V9(8) COMP-3.
010000     05  WS-COS-LAT2             PIC S9V9(8) COMP-3.
010100     05  WS-GCD-A                PIC S9V9(8) COMP-3.
010200     05  WS-GCD-1-MINUS-A        PIC S9V9(8) COMP-3.
010300     05  WS-SQRT-A               PIC S9V9(8) COMP-3.
010400     05  WS-SQRT-1-MINUS-A       PIC S9V9(8) COMP-3.
010500     05  FILLER                  PIC X(01).
010600
010700*----------------------------------------------------------------
010800*  GENERIC SINE/COSINE SERIES WORK AREA - ONE ANGLE IN, BOTH
010900*  FUNCTIONS OF IT OUT.  RECURRENCE TERM(N) = TERM(N-1) TIMES
011000*  MINUS-ANGLE-SQUARED OVER A DENOMINATOR THAT GROWS WITH N, SO
011100*  NO FACTORIAL OR POWER TABLE HAS TO BE CARRIED SEPARATELY.
011200*----------------------------------------------------------------
011300 01  WS-TRIG-WORK-AREA.
011400     05  WS-TRIG-ANGLE           PIC S9V9(8) COMP-3.
011500     05  WS-TRIG-ANGLE-SQ        PIC S9V9(8) COMP-3.
011600     05  WS-TRIG-SIN-TERM        PIC S9V9(8) COMP-3.
011700     05  WS-TRIG-COS-TERM        PIC S9V9(8) COMP-3.
011800     05  WS-TRIG-SIN-RESULT      PIC S9V9(8) COMP-3.
011900     05  WS-TRIG-COS-RESULT      PIC S9V9(8) COMP-3.
012000     05  WS-TRIG-COUNTER         PIC 9(2)  COMP.
012100     05  FILLER                  PIC X(01).
012200
012300*----------------------------------------------------------------
012400*  NEWTON-RAPHSON SQUARE ROOT WORK AREA.  TEN ITERATIONS OF
012500*  R = (R + X OVER R) OVER 2 FROM A STARTING GUESS OF X OVER 2
012600*  CONVERGES TO FAR MORE PRECISION THAN THIS ROUTINE NEEDS FOR
012700*  ANY RADICAND BETWEEN ZERO AND ONE.
012800*----------------------------------------------------------------
012900 01  WS-SQRT-WORK-AREA.
013000     05  WS-SQRT-INPUT           PIC S9V9(8) COMP-3.
013100     05  WS-SQRT-RESULT          PIC S9V9(8) COMP-3.
013200     05  FILLER                  PIC X(01).
013300
013400*----------------------------------------------------------------
013500*  ARC-TANGENT SERIES WORK AREA.  THE HAVERSINE RATIO PASSED IN
013600*  HERE IS SQRT(A) OVER SQRT(1-A), WHICH FOR ANY PAIR OF POINTS
013700*  THIS ROUTINE IS EVER CALLED WITH STAYS WELL UNDER 1, SO A
013800*  SINGLE-BRANCH ARC-TANGENT SERIES STANDS IN FOR A FULL
013900*  FOUR-QUADRANT ATAN2 - SQRT(1-A) CANNOT BE ZERO OR NEGATIVE
014000*  UNLESS THE TWO POINTS ARE EXACT ANTIPODES.
014100*----------------------------------------------------------------
014200 01  WS-ATAN-WORK-AREA.
014300     05  WS-ATAN-INPUT           PIC S9V9(8) COMP-3.
014400     05  WS-ATAN-ANSWER          PIC S9V9(8) COMP-3.
014500     05  WS-ATAN-TERM            PIC S9V9(8) COMP-3.
014600     05  WS-ATAN-POWER           PIC S9V9(8) COMP-3.
014700     05  WS-ATAN-COUNTER         PIC 9(2)  COMP.
014800     05  FILLER                  PIC X(01).
014900
015000 LINKAGE SECTION.
015100 01  WS-GCD-LINKAGE.
015200     05  WS-GCD-LAT-1            PIC S9(3)V9(4).
015300     05  WS-GCD-LON-1            PIC S9(3)V9(4).
015400     05  WS-GCD-LAT-2            PIC S9(3)V9(4).
015500     05  WS-GCD-LON-2            PIC S9(3)V9(4).
015600     05  WS-GCD-RESULT-KM        PIC S9(5)V9(2) COMP-3.
015700     05  FILLER                  PIC X(02).
015800
015900 PROCEDURE DIVISION USING WS-GCD-LINKAGE.
016000 000-MAIN.
016100     PERFORM 050-VALIDATE-CONSTANTS THRU 050-EXIT.
016200     PERFORM 100-CONVERT-COORDS     THRU 100-EXIT.
016300     PERFORM 200-COMPUTE-DELTAS     THRU 200-EXIT.
016400     PERFORM 300-COMPUTE-HAV-A      THRU 300-EXIT.
016500     PERFORM 400-COMPUTE-SQUARE-ROOTS THRU 400-EXIT.
016600     PERFORM 500-COMPUTE-ANGLE      THRU 500-EXIT.
016700     PERFORM 600-COMPUTE-DISTANCE   THRU 600-EXIT.
016800     GOBACK.
016900 000-EXIT.
017000     EXIT.
017100
017200*----------------------------------------------------------------
017300*  050 - CONFIRM THE CONSTANT TABLE CAME UP FROM THE LOAD
017400*  LIBRARY INTACT BEFORE TRUSTING ANY OF THE MATH BELOW IT.
017500*----------------------------------------------------------------
017600 050-VALIDATE-CONSTANTS.
017700     SET WS-CONST-IDX TO 1.
017800     PERFORM 060-CHECK-ONE-CONSTANT THRU 060-EXIT
017900         UNTIL WS-CONST-IDX > 3.
018000 050-EXIT.
018100     EXIT.
018200
018300 060-CHECK-ONE-CONSTANT.
018400     IF WS-MATH-CONSTANT (WS-CONST-IDX) = 0
018500         DISPLAY 'CLRGCD - SCIENTIFIC CONSTANT TABLE DAMAGED'
018600     END-IF.
018700     SET WS-CONST-IDX UP BY 1.
018800 060-EXIT.
018900     EXIT.
019000
019100*----------------------------------------------------------------
019200*  100 - MOVE THE FOUR LINKAGE DEGREE VALUES INTO THE TABLE VIEW
019300*  AND CONVERT EACH TO RADIANS (DEGREES TIMES PI OVER 180).
019400*----------------------------------------------------------------
019500 100-CONVERT-COORDS.
019600     MOVE WS-GCD-LAT-1 TO WS-GCD-IN-LAT-1.
019700     MOVE WS-GCD-LON-1 TO WS-GCD-IN-LON-1.
019800     MOVE WS-GCD-LAT-2 TO WS-GCD-IN-LAT-2.
019900     MOVE WS-GCD-LON-2 TO WS-GCD-IN-LON-2.
020000     SET WS-COORD-IDX TO 1.
020100     PERFORM 110-CONVERT-ONE-COORD THRU 110-EXIT
020200         UNTIL WS-COORD-IDX > 4.
020300     MOVE WS-RADIAN (1) TO WS-RLAT-1.
020400     MOVE WS-RADIAN (2) TO WS-RLON-1.
020500     MOVE WS-RADIAN (3) TO WS-RLAT-2.
020600     MOVE WS-RADIAN (4) TO WS-RLON-2.
020700 100-EXIT.
020800     EXIT.
020900
021000 110-CONVERT-ONE-COORD.
021100     COMPUTE WS-RADIAN (WS-COORD-IDX) ROUNDED =
021200         WS-GCD-DEGREE (WS-COORD-IDX) * WS-CONST-DEG-TO-RAD.
021300     SET WS-COORD-IDX UP BY 1.
021400 110-EXIT.
021500     EXIT.
021600
021700*----------------------------------------------------------------
021800*  200 - DELTA LATITUDE AND DELTA LONGITUDE, IN RADIANS.
021900*----------------------------------------------------------------
022000 200-COMPUTE-DELTAS.
022100     COMPUTE WS-DLAT ROUNDED = WS-RLAT-2 - WS-RLAT-1.
022200     COMPUTE WS-DLON ROUNDED = WS-RLON-2 - WS-RLON-1.
022300 200-EXIT.
022400     EXIT.
022500
022600*----------------------------------------------------------------
022700*  300 - THE HAVERSINE "A" TERM -
022800*    A = SIN SQUARED(DELTA-LAT OVER 2)
022900*      + COS(LAT-1) * COS(LAT-2) * SIN SQUARED(DELTA-LON OVER 2)
023000*  CLAMPED TO THE 0 TO 1 RANGE SINCE A SERIES-COMPUTED SINE OR
023100*  COSINE CAN DRIFT A HAIR PAST A BOUNDARY ON THE LAST DIGIT.
023200*----------------------------------------------------------------
023300 300-COMPUTE-HAV-A.
023400     COMPUTE WS-TRIG-ANGLE ROUNDED = WS-DLAT / 2.
023500     PERFORM 700-COMPUTE-SIN-COS THRU 700-EXIT.
023600     MOVE WS-TRIG-SIN-RESULT TO WS-SIN-DLAT-HALF.
023700     COMPUTE WS-TRIG-ANGLE ROUNDED = WS-DLON / 2.
023800     PERFORM 700-COMPUTE-SIN-COS THRU 700-EXIT.
023900     MOVE WS-TRIG-SIN-RESULT TO WS-SIN-DLON-HALF.
024000     MOVE WS-RLAT-1 TO WS-TRIG-ANGLE.
024100     PERFORM 700-COMPUTE-SIN-COS THRU 700-EXIT.
024200     MOVE WS-TRIG-COS-RESULT TO WS-COS-LAT1.
024300     MOVE WS-RLAT-2 TO WS-TRIG-ANGLE.
024400     PERFORM 700-COMPUTE-SIN-COS THRU 700-EXIT.
024500     MOVE WS-TRIG-COS-RESULT TO WS-COS-LAT2.
024600     COMPUTE WS-GCD-A ROUNDED =
024700         (WS-SIN-DLAT-HALF * WS-SIN-DLAT-HALF)
024800       + (WS-COS-LAT1 * WS-COS-LAT2 *
024900          WS-SIN-DLON-HALF * WS-SIN-DLON-HALF).
025000     IF WS-GCD-A > 1
025100         MOVE 1 TO WS-GCD-A
025200     END-IF.
025300     IF WS-GCD-A < 0
025400         MOVE 0 TO WS-GCD-A
025500     END-IF.
025600     COMPUTE WS-GCD-1-MINUS-A ROUNDED = 1 - WS-GCD-A.
025700 300-EXIT.
025800     EXIT.
025900
026000*----------------------------------------------------------------
026100*  400 - SQUARE ROOT OF A AND OF (1 MINUS A), NEWTON-RAPHSON.
026200*----------------------------------------------------------------
026300 400-COMPUTE-SQUARE-ROOTS.
026400     MOVE WS-GCD-A         TO WS-SQRT-INPUT.
026500     PERFORM 800-COMPUTE-SQUARE-ROOT THRU 800-EXIT.
026600     MOVE WS-SQRT-RESULT   TO WS-SQRT-A.
026700     MOVE WS-GCD-1-MINUS-A TO WS-SQRT-INPUT.
026800     PERFORM 800-COMPUTE-SQUARE-ROOT THRU 800-EXIT.
026900     MOVE WS-SQRT-RESULT   TO WS-SQRT-1-MINUS-A.
027000 400-EXIT.
027100     EXIT.
027200
027300*----------------------------------------------------------------
027400*  500 - CENTRAL ANGLE, ATAN2(SQRT(A),SQRT(1-A)) REDUCED TO A
027500*  SINGLE-BRANCH ARC-TANGENT PER THE NOTE AT WS-ATAN-WORK-AREA.
027600*  THE EQUAL-TO-ZERO LEG ONLY FIRES FOR EXACT ANTIPODES, WHICH
027700*  NO TWO POINTS IN THIS BUREAU'S TERRITORY EVER ARE.
027800*----------------------------------------------------------------
027900 500-COMPUTE-ANGLE.
028000     IF WS-SQRT-1-MINUS-A = 0
028100         MOVE WS-CONST-HALF-PI TO WS-ATAN-ANSWER
028200     ELSE
028300         COMPUTE WS-ATAN-INPUT ROUNDED =
028400             WS-SQRT-A / WS-SQRT-1-MINUS-A
028500         PERFORM 900-COMPUTE-ARCTAN THRU 900-EXIT
028600     END-IF.
028700 500-EXIT.
028800     EXIT.
028900
029000*----------------------------------------------------------------
029100*  600 - DISTANCE = 2 TIMES EARTH RADIUS TIMES THE CENTRAL ANGLE.
029200*----------------------------------------------------------------
029300 600-COMPUTE-DISTANCE.
029400     COMPUTE WS-GCD-RESULT-KM ROUNDED =
029500         2 * WS-CONST-EARTH-RADIUS * WS-ATAN-ANSWER.
029600 600-EXIT.
029700     EXIT.
029800
029900*----------------------------------------------------------------
030000*  700 - SINE AND COSINE OF WS-TRIG-ANGLE, EIGHT SERIES TERMS.
030100*  SEE THE BANNER ABOVE WS-TRIG-WORK-AREA FOR THE RECURRENCE.
030200*----------------------------------------------------------------
030300 700-COMPUTE-SIN-COS.
030400     COMPUTE WS-TRIG-ANGLE-SQ ROUNDED =
030500         WS-TRIG-ANGLE * WS-TRIG-ANGLE.
030600     MOVE WS-TRIG-ANGLE      TO WS-TRIG-SIN-TERM.
030700     MOVE 1                 TO WS-TRIG-COS-TERM.
030800     MOVE WS-TRIG-ANGLE      TO WS-TRIG-SIN-RESULT.
030900     MOVE 1                 TO WS-TRIG-COS-RESULT.
031000     MOVE 0                 TO WS-TRIG-COUNTER.
031100     PERFORM 710-SIN-COS-TERM THRU 710-EXIT 8 TIMES.
031200 700-EXIT.
031300     EXIT.
031400
031500 710-SIN-COS-TERM.
031600     ADD 1 TO WS-TRIG-COUNTER.
031700     COMPUTE WS-TRIG-SIN-TERM ROUNDED =
031800         WS-TRIG-SIN-TERM * (-1) * WS-TRIG-ANGLE-SQ /
031900         ((2 * WS-TRIG-COUNTER) * ((2 * WS-TRIG-COUNTER) + 1)).
032000     ADD WS-TRIG-SIN-TERM TO WS-TRIG-SIN-RESULT.
032100     COMPUTE WS-TRIG-COS-TERM ROUNDED =
032200         WS-TRIG-COS-TERM * (-1) * WS-TRIG-ANGLE-SQ /
032300         (((2 * WS-TRIG-COUNTER) - 1) * (2 * WS-TRIG-COUNTER)).
032400     ADD WS-TRIG-COS-TERM TO WS-TRIG-COS-RESULT.
032500 710-EXIT.
032600     EXIT.
032700
032800*----------------------------------------------------------------
032900*  800 - NEWTON-RAPHSON SQUARE ROOT OF WS-SQRT-INPUT, TEN
033000*  ITERATIONS FROM A STARTING GUESS OF INPUT OVER 2.
033100*----------------------------------------------------------------
033200 800-COMPUTE-SQUARE-ROOT.
033300     IF WS-SQRT-INPUT = 0
033400         MOVE 0 TO WS-SQRT-RESULT
033500     ELSE
033600         COMPUTE WS-SQRT-RESULT ROUNDED = WS-SQRT-INPUT / 2
033700         IF WS-SQRT-RESULT = 0
033800             MOVE 0.1 TO WS-SQRT-RESULT
033900         END-IF
034000         PERFORM 810-SQRT-ITERATION THRU 810-EXIT 10 TIMES
034100     END-IF.
034200 800-EXIT.
034300     EXIT.
034400
034500 810-SQRT-ITERATION.
034600     COMPUTE WS-SQRT-RESULT ROUNDED =
034700         (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT)) / 2.
034800 810-EXIT.
034900     EXIT.
035000
035100*----------------------------------------------------------------
035200*  900 - ARC-TANGENT OF WS-ATAN-INPUT, TEN SERIES TERMS.  SAFE
035250*  FOR THE SMALL RATIOS THIS ROUTINE IS EVER CALLED WITH - SEE
035270*  THE BANNER ABOVE WS-ATAN-WORK-AREA.
035400*----------------------------------------------------------------
035500 900-COMPUTE-ARCTAN.
035600     COMPUTE WS-ATAN-POWER ROUNDED =
035700         WS-ATAN-INPUT * WS-ATAN-INPUT.
035800     MOVE WS-ATAN-INPUT      TO WS-ATAN-TERM.
035900     MOVE WS-ATAN-INPUT      TO WS-ATAN-ANSWER.
036000     MOVE 0                 TO WS-ATAN-COUNTER.
036100     PERFORM 910-ARCTAN-TERM THRU 910-EXIT 10 TIMES.
036200 900-EXIT.
036300     EXIT.
036400
036500 910-ARCTAN-TERM.
036600     ADD 1 TO WS-ATAN-COUNTER.
036700     COMPUTE WS-ATAN-TERM ROUNDED =
036800         WS-ATAN-TERM * (-1) * WS-ATAN-POWER *
036900         ((2 * WS-ATAN-COUNTER) - 1) /
037000         ((2 * WS-ATAN-COUNTER) + 1).
037100     ADD WS-ATAN-TERM TO WS-ATAN-ANSWER.
037200 910-EXIT.
037300     EXIT.
