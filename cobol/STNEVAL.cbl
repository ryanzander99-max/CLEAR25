000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STNEVAL.
000300 AUTHOR.        C DELACROIX.
000400 INSTALLATION.  PROV AIR QUALITY BUREAU - ISD.
000500 DATE-WRITTEN.  04/12/86.
000600 DATE-COMPILED. 04/12/86.
000700 SECURITY.      NON-CONFIDENTIAL.
000800****************************************************************
000900*  STNEVAL
001000*  ORIGINALLY WRITTEN AS THE HOURLY HAZE-WATCH STATION SCAN FOR
001100*  THE REGIONAL SMOG BULLETIN.  READS THE STATION MASTER, LOADS
001200*  IT INTO A TABLE (EXCLUDING RETIRED STATION IDS AND DEFAULTING
001300*  BAD NUMERICS), THEN FOR EVERY STATION WITH A CURRENT-HOUR
001400*  READING COMPUTES THE PREDICTED CITY PM2.5 FROM THE STATION'S
001500*  REGRESSION MODEL, CLASSIFIES IT AND ESTIMATES A LEAD TIME.
001600*  WRITES THE STATION DETAIL SECTION OF THE RUN REPORT AND A
001700*  WORK FILE OF RESULTS (ORDERED HIGH TO LOW) FOR CTYALRT.
001800*----------------------------------------------------------------
001900*  CHANGE LOG
002000*  04/12/86  CD     ORIGINAL - SMOG BULLETIN STATION SCAN.        CD86    
002100*  11/03/86  CD     ADDED DIRECTION FIELD TO STATION MASTER.      CD86    
002200*  02/18/88  CD     TABLE SIZE RAISED 75 TO 150 STATIONS.         CD88    
002300*  07/29/89  RFK    FIXED DISTANCE-DESCENDING TIE BREAK IN SORT.  RFK89   
002400*  05/14/91  RFK    REQ 4402 - ADD LEAD-TIME ESTIMATE COLUMN.     RFK91   
002500*  01/09/93  RFK    REQ 4779 - REGRESSION MODEL REPLACES FIXED    RFK93   
002600*                   OFFSET TABLE (SLOPE/INTERCEPT PER STATION).   RFK93   
002700*  08/22/95  LMP    REQ 5210 - FIVE-LEVEL ALERT SCALE REPLACES    LMP95   
002800*                   THE OLD THREE-LEVEL HAZE INDEX.               LMP95   
002900*  03/02/97  LMP    REQ 5388 - EXCLUSION LIST FOR DECOMMISSIONED  LMP97   
003000*                   STATION IDS (50308/50310/50313/50314/55702).  LMP97   
003100*  11/17/98  LMP    Y2K REMEDIATION - REPORT HEADING DATE NOW     LMP98   
003200*                   PULLED VIA ACCEPT FROM DATE YYYYMMDD (4-DIGIT LMP98   
003300*                   YEAR) IN PLACE OF THE OLD 2-DIGIT DATE ACCEPT.LMP98   
003400*  02/04/99  LMP    Y2K SIGN-OFF - CONFIRMED NO OTHER 2-DIGIT     LMP99   
003500*                   YEAR FIELDS REMAIN IN THIS PROGRAM.           LMP99   
003600*  06/19/02  DWT    REQ 6014 - TABLE SIZE RAISED 150 TO 300.      DWT02   
003700*  09/08/05  DWT    REQ 6271 - DROP HAZE INDEX, RETAIN MICROGRAM  DWT05   
003800*                   PM2.5 VALUE ONLY (HARMONIZE WITH EPA SCALE).  DWT05   
003900*  04/21/09  DWT    REQ 7010 - PROGRAM RENAMED STNEVAL/CLRSKY.    DWT09
004000*                   STATION SCAN NOW LIMITED TO FOUR TARGET       DWT09
004100*                   CITIES (TORONTO/MONTREAL/EDMONTON/VANCOUVER). DWT09
004200*  10/30/12  GSN    REQ 7544 - WORK FILE STNWORK ADDED SO THE     GSN12
004300*                   CITY ALERT PASS (CTYALRT) NO LONGER RE-SCANS  GSN12
004400*                   THE STATION MASTER FOR PREDICTED VALUES.      GSN12
004410*  03/11/14  GSN    REQ 7602 - WS-PREDICTED-CALC WAS CARRYING     GSN14
004420*                   FOUR DECIMAL PLACES AND THE WORK-TO-RESULT    GSN14
004430*                   MOVE WAS TRUNCATING INSTEAD OF ROUNDING INTO  GSN14
004440*                   THE ONE-DECIMAL RESULT FIELD.  WORK FIELD     GSN14
004450*                   NARROWED TO ONE DECIMAL SO THE COMPUTE        GSN14
004460*                   ROUNDED STATEMENT ROUNDS DIRECTLY INTO IT.    GSN14
004500****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-370.
004900 OBJECT-COMPUTER.  IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT STNMSTR  ASSIGN TO STNMSTR
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-STNMSTR-STATUS.
005700
005800     SELECT RDGCURR  ASSIGN TO RDGCURR
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-RDGCURR-STATUS.
006100
006200     SELECT STNWORK  ASSIGN TO STNWORK
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-STNWORK-STATUS.
006500
006600     SELECT STNRPT   ASSIGN TO STNRPT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-STNRPT-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  STNMSTR
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 92 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS STNMSTR-RECORD.
007800 01  STNMSTR-RECORD          PIC X(92).
007900
008000 FD  RDGCURR
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 16 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS RDGCURR-RECORD.
008600 01  RDGCURR-RECORD          PIC X(16).
008700
008800 FD  STNWORK
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 74 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS STNWORK-RECORD.
009400 01  STNWORK-RECORD          PIC X(74).
009500
009600 FD  STNRPT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 132 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS STNRPT-RECORD.
010200 01  STNRPT-RECORD           PIC X(132).
010300
010400 WORKING-STORAGE SECTION.
010500
010600 01  WS-FILE-STATUSES.
010700     05  WS-STNMSTR-STATUS       PIC X(02).
010800         88  STNMSTR-OK                VALUE '00'.
010900         88  STNMSTR-EOF               VALUE '10'.
011000     05  WS-RDGCURR-STATUS       PIC X(02).
011100         88  RDGCURR-OK                VALUE '00'.
011200         88  RDGCURR-EOF               VALUE '10'.
011300     05  WS-STNWORK-STATUS       PIC X(02).
011400     05  WS-STNRPT-STATUS        PIC X(02).
011500
011600 01  WS-SWITCHES.
011700     05  WS-MSTR-EOF-SW          PIC X     VALUE 'N'.
011800         88  MSTR-EOF                      VALUE 'Y'.
011900     05  WS-RDG-EOF-SW           PIC X     VALUE 'N'.
012000         88  RDG-EOF                       VALUE 'Y'.
012100     05  WS-FOUND-SW             PIC X     VALUE 'N'.
012200         88  RDG-FOUND                     VALUE 'Y'.
012300
012400*** STATION MASTER TABLE - LOAD ORDER (CITY ASC / TIER ASC /
012500*** DISTANCE DESC), BUILT BY 200-LOAD-STATIONS, ORDERED BY
012600*** 250-SORT-STATIONS.
012700 01  STATION-TABLE.
012800     05  STATION-ENTRY OCCURS 300 TIMES
012900                        INDEXED BY STM-IDX, STM-IDX-2.
013000         10  STM-T-ID             PIC X(10).
013100         10  STM-T-NAME           PIC X(20).
013200         10  STM-T-CITY           PIC X(10).
013300         10  STM-T-DISTANCE       PIC 9(4)V9.
013400         10  STM-T-DIRECTION      PIC X(03).
013500         10  STM-T-TIER           PIC 9.
013600         10  STM-T-R              PIC S9V9(4).
013700         10  STM-T-SLOPE          PIC S9(3)V9(4).
013800         10  STM-T-INTERCEPT      PIC S9(3)V9(4).
013900         10  STM-T-LAT            PIC S9(3)V9(4).
014000         10  STM-T-LON            PIC S9(3)V9(4).
014100 77  WS-STATION-COUNT            PIC 9(5)  COMP.
014200
014300*** ONE CURRENT-HOUR READING PER STATION, LOADED FOR LOOKUP BY
014400*** STATION ID (SEARCH) AS THE STATION TABLE IS WALKED.
014500 01  READING-TABLE.
014600     05  READING-ENTRY OCCURS 300 TIMES
014700                        INDEXED BY RDG-IDX.
014800         10  RDG-T-STN-ID         PIC X(10).
014900         10  RDG-T-PM25           PIC 9(4)V9.
015000 77  WS-READING-COUNT            PIC 9(5)  COMP.
015100
015200*** EVALUATED RESULTS, APPENDED IN STATION-TABLE ORDER, THEN
015300*** RE-ORDERED BY 700-SORT-RESULTS (PREDICTED DESCENDING).
015400 01  RESULT-TABLE.
015500     05  RESULT-ENTRY OCCURS 300 TIMES
015600                        INDEXED BY RES-IDX, RES-IDX-2.
015700         10  RES-T-STN-ID         PIC X(10).
015800         10  RES-T-STN-NAME       PIC X(20).
015900         10  RES-T-CITY           PIC X(10).
016000         10  RES-T-PM25           PIC 9(4)V9.
016100         10  RES-T-PREDICTED      PIC 9(4)V9.
016200         10  RES-T-LEVEL-CODE     PIC 9.
016300         10  RES-T-LEVEL-NAME     PIC X(09).
016400         10  RES-T-LEAD-TIME      PIC X(09).
016500 77  WS-RESULT-COUNT              PIC 9(5)  COMP.
016600
016700*** RAW/VALIDATED VIEW OF A MASTER RECORD JUST READ - LETS THE
016800*** LOADER CHECK NUMERIC-NESS BEFORE TRUSTING THE PICTURE.
016900 01  WS-STM-EDIT.
017000     05  WS-STM-E-ID             PIC X(10).
017100     05  WS-STM-E-NAME           PIC X(20).
017200     05  WS-STM-E-CITY           PIC X(10).
017300     05  WS-STM-E-DISTANCE       PIC 9(4)V9.
017400     05  WS-STM-E-DIRECTION      PIC X(03).
017500     05  WS-STM-E-TIER           PIC 9.
017600     05  WS-STM-E-R              PIC S9V9(4).
017700     05  WS-STM-E-SLOPE          PIC S9(3)V9(4).
017800     05  WS-STM-E-INTERCEPT      PIC S9(3)V9(4).
017900     05  WS-STM-E-LAT            PIC S9(3)V9(4).
018000     05  WS-STM-E-LON            PIC S9(3)V9(4).
018100     05  FILLER                  PIC X(10).
018200 01  WS-STM-RAW REDEFINES WS-STM-EDIT.
018300     05  WS-RAW-ID               PIC X(10).
018400     05  WS-RAW-NAME             PIC X(20).
018500     05  WS-RAW-CITY             PIC X(10).
018600     05  WS-RAW-DISTANCE         PIC X(05).
018700     05  WS-RAW-DIRECTION        PIC X(03).
018800     05  WS-RAW-TIER             PIC X(01).
018900     05  WS-RAW-R                PIC X(05).
019000     05  WS-RAW-SLOPE            PIC X(07).
019100     05  WS-RAW-INTERCEPT        PIC X(07).
019200     05  WS-RAW-LAT              PIC X(07).
019300     05  WS-RAW-LON              PIC X(07).
019400     05  FILLER                  PIC X(10).
019500
019600*** EXCLUSION LIST OF DECOMMISSIONED STATION IDS, KEPT AS NAMED
019700*** FIELDS AND RE-SEEN AS A TABLE FOR THE EXCLUSION SEARCH - THE
019800*** SAME TRICK THIS SHOP HAS LONG USED FOR THE WEEKDAY TABLE IN
019900*** THE OLD WEATHER BULLETIN PROGRAMS.
020000 01  EXCLUDED-STATIONS-NAMED.
020100     05  EXCL-1                  PIC X(10) VALUE '50308'.
020200     05  EXCL-2                  PIC X(10) VALUE '50310'.
020300     05  EXCL-3                  PIC X(10) VALUE '50313'.
020400     05  EXCL-4                  PIC X(10) VALUE '50314'.
020500     05  EXCL-5                  PIC X(10) VALUE '55702'.
020600 01  EXCLUDED-STATIONS-TABLE REDEFINES EXCLUDED-STATIONS-NAMED.
020700     05  EXCL-STN-ID OCCURS 5 TIMES
020800                     INDEXED BY EXCL-IDX
020900                     PIC X(10).
021000
021100*** ALERT LEVEL NAME LOOKUP BY LEVEL CODE (1-5) - SAME REDEFINE
021200*** TRICK, USED SO 520-CLASSIFY-LEVEL NEEDS NO EVALUATE FOR THE
021300*** NAME ONCE THE CODE IS KNOWN.
021400 01  ALERT-LEVEL-NAMES.
021500     05  LVL-NAME-1              PIC X(09) VALUE 'LOW'.
021600     05  LVL-NAME-2              PIC X(09) VALUE 'MODERATE'.
021700     05  LVL-NAME-3              PIC X(09) VALUE 'HIGH'.
021800     05  LVL-NAME-4              PIC X(09) VALUE 'VERY HIGH'.
021900     05  LVL-NAME-5              PIC X(09) VALUE 'EXTREME'.
022000 01  ALERT-LEVEL-TABLE REDEFINES ALERT-LEVEL-NAMES.
022100     05  LVL-NAME OCCURS 5 TIMES PIC X(09).
022200
022300 01  WS-COUNTERS-AND-ACCUMULATORS.
022400     05  WS-STNS-READ            PIC 9(5)  COMP.
022500     05  WS-STNS-EXCLUDED        PIC 9(5)  COMP.
022600     05  WS-STNS-EVALUATED       PIC 9(5)  COMP.
022700     05  WS-SWAPPED-SW           PIC X     VALUE 'N'.
022800         88  TABLE-SWAPPED             VALUE 'Y'.
022900
023000 01  WS-HOLD-REC.
023100     05  WS-HOLD-STN-ID          PIC X(10).
023200     05  WS-HOLD-STN-NAME        PIC X(20).
023300     05  WS-HOLD-CITY            PIC X(10).
023400     05  WS-HOLD-DISTANCE        PIC 9(4)V9.
023500     05  WS-HOLD-DIRECTION       PIC X(03).
023600     05  WS-HOLD-TIER            PIC 9.
023700     05  WS-HOLD-R               PIC S9V9(4).
023800     05  WS-HOLD-SLOPE           PIC S9(3)V9(4).
023900     05  WS-HOLD-INTERCEPT       PIC S9(3)V9(4).
024000     05  WS-HOLD-LAT             PIC S9(3)V9(4).
024100     05  WS-HOLD-LON             PIC S9(3)V9(4).
024200
024300 01  WS-HOLD-RESULT.
024400     05  WS-HOLD-R-STN-ID        PIC X(10).
024500     05  WS-HOLD-R-STN-NAME      PIC X(20).
024600     05  WS-HOLD-R-CITY          PIC X(10).
024700     05  WS-HOLD-R-PM25          PIC 9(4)V9.
024800     05  WS-HOLD-R-PREDICTED     PIC 9(4)V9.
024900     05  WS-HOLD-R-LEVEL-CODE    PIC 9.
025000     05  WS-HOLD-R-LEVEL-NAME    PIC X(09).
025100     05  WS-HOLD-R-LEAD-TIME     PIC X(09).
025200
025300 77  WS-PREDICTED-CALC           PIC S9(4)V9    COMP-3.
025400 77  WS-LEVEL-CODE-CALC          PIC 9.
025500 77  WS-LEAD-TIME-CALC           PIC X(09).
025600
025700*** MATCHES THE STNRES WORK RECORD LAYOUT FIELD FOR FIELD SO THE
025800*** MOVE TO STNWORK-RECORD LEAVES NO UNINITIALIZED BYTES.
025900 01  WS-STNWORK-OUT.
026000     05  WKO-STN-ID              PIC X(10).
026100     05  WKO-STN-NAME            PIC X(20).
026200     05  WKO-TARGET-CITY         PIC X(10).
026300     05  WKO-PM25                PIC 9(4)V9.
026400     05  WKO-PREDICTED           PIC 9(4)V9.
026500     05  WKO-LEVEL-CODE          PIC 9.
026600     05  WKO-LEVEL-NAME          PIC X(09).
026700     05  WKO-LEAD-TIME           PIC X(09).
026800     05  FILLER                  PIC X(05).
026900
027000 01  WS-CURRENT-DATE-FIELDS.
027100     05  WS-CURRENT-DATE         PIC 9(8).
027200 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-FIELDS.
027300     05  WS-CUR-YEAR             PIC 9(4).
027400     05  WS-CUR-MONTH            PIC 9(2).
027500     05  WS-CUR-DAY              PIC 9(2).
027600
027700 77  PAGE-NUM                    PIC 9(3)  COMP  VALUE 0.
027800 77  LINE-COUNT                  PIC 9(3)  COMP  VALUE 0.
027900 77  REPORT-MAX-LINES            PIC 9(3)        VALUE 55.
028000
028100 77  BLANK-LINE                  PIC X(132) VALUE SPACES.
028200
028300 01  HEADER-LINE1.
028400     05  FILLER                  PIC X(02)  VALUE SPACES.
028500     05  FILLER                  PIC X(38)  VALUE
028600         'CLRSKY EARLY-WARNING RUN REPORT'.
028700     05  FILLER                  PIC X(40)  VALUE SPACES.
028800     05  HL1-DATE-LIT            PIC X(06)  VALUE 'DATE: '.
028900     05  HL1-DATE.
029000         10  HL1-YEAR            PIC 9(4).
029100         10  FILLER              PIC X      VALUE '/'.
029200         10  HL1-MONTH           PIC 9(2).
029300         10  FILLER              PIC X      VALUE '/'.
029400         10  HL1-DAY             PIC 9(2).
029500     05  FILLER                  PIC X(06)  VALUE SPACES.
029600     05  FILLER                  PIC X(06)  VALUE 'PAGE: '.
029700     05  HL1-PAGE-NUM            PIC ZZ9.
029800     05  FILLER                  PIC X(19)  VALUE SPACES.
029900
030000 01  HEADER-LINE2.
030100     05  FILLER                  PIC X(10)  VALUE 'STATION ID'.
030200     05  FILLER                  PIC X(02)  VALUE SPACES.
030300     05  FILLER                  PIC X(20)  VALUE 'NAME'.
030400     05  FILLER                  PIC X(02)  VALUE SPACES.
030500     05  FILLER                  PIC X(10)  VALUE 'CITY'.
030600     05  FILLER                  PIC X(02)  VALUE SPACES.
030700     05  FILLER                  PIC X(07)  VALUE 'DIST KM'.
030800     05  FILLER                  PIC X(02)  VALUE SPACES.
030900     05  FILLER                  PIC X(04)  VALUE 'TIER'.
031000     05  FILLER                  PIC X(02)  VALUE SPACES.
031100     05  FILLER                  PIC X(07)  VALUE 'PM2.5'.
031200     05  FILLER                  PIC X(02)  VALUE SPACES.
031300     05  FILLER                  PIC X(09)  VALUE 'PREDICTED'.
031400     05  FILLER                  PIC X(02)  VALUE SPACES.
031500     05  FILLER                  PIC X(09)  VALUE 'LEVEL'.
031600     05  FILLER                  PIC X(02)  VALUE SPACES.
031700     05  FILLER                  PIC X(09)  VALUE 'LEAD TIME'.
031800     05  FILLER                  PIC X(37)  VALUE SPACES.
031900
032000 01  DETAIL-LINE1.
032100     05  DL1-STN-ID              PIC X(10).
032200     05  FILLER                  PIC X(02)  VALUE SPACES.
032300     05  DL1-STN-NAME            PIC X(20).
032400     05  FILLER                  PIC X(02)  VALUE SPACES.
032500     05  DL1-CITY                PIC X(10).
032600     05  FILLER                  PIC X(02)  VALUE SPACES.
032700     05  DL1-DISTANCE            PIC ZZZ9.9.
032800     05  FILLER                  PIC X(02)  VALUE SPACES.
032900     05  DL1-TIER                PIC 9(04).
033000     05  FILLER                  PIC X(02)  VALUE SPACES.
033100     05  DL1-PM25                PIC ZZZ9.9.
033200     05  FILLER                  PIC X(02)  VALUE SPACES.
033300     05  DL1-PREDICTED           PIC ZZZZ9.9.
033400     05  FILLER                  PIC X(02)  VALUE SPACES.
033500     05  DL1-LEVEL               PIC X(09).
033600     05  FILLER                  PIC X(02)  VALUE SPACES.
033700     05  DL1-LEAD-TIME           PIC X(09).
033800     05  FILLER                  PIC X(37)  VALUE SPACES.
033900
034000 PROCEDURE DIVISION.
034100 000-MAIN.
034200     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
034300     PERFORM 200-LOAD-ONE-STATION THRU 200-EXIT
034400         UNTIL MSTR-EOF.
034500     PERFORM 250-SORT-STATIONS THRU 250-EXIT.
034600     PERFORM 300-LOAD-ONE-READING THRU 300-EXIT
034700         UNTIL RDG-EOF.
034800     SET STM-IDX TO 1.
034900     PERFORM 400-EVALUATE-ONE-STATION THRU 400-EXIT
035000         UNTIL STM-IDX > WS-STATION-COUNT.
035100     PERFORM 700-SORT-RESULTS THRU 700-EXIT.
035200     PERFORM 800-WRITE-REPORT-HEADERS THRU 800-EXIT.
035300     SET RES-IDX TO 1.
035400     PERFORM 820-WRITE-ONE-RESULT THRU 820-EXIT
035500         UNTIL RES-IDX > WS-RESULT-COUNT.
035600     PERFORM 900-CLEANUP THRU 900-EXIT.
035700     MOVE +0 TO RETURN-CODE.
035800     GOBACK.
035900
036000 100-HOUSEKEEPING.
036100     OPEN INPUT  STNMSTR.
036200     OPEN INPUT  RDGCURR.
036300     OPEN OUTPUT STNWORK.
036400     OPEN OUTPUT STNRPT.
036500     INITIALIZE STATION-TABLE, READING-TABLE, RESULT-TABLE,
036600                WS-COUNTERS-AND-ACCUMULATORS.
036700     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
036800     MOVE 1 TO PAGE-NUM.
036900     PERFORM 210-READ-STNMSTR THRU 210-EXIT.
037000     PERFORM 310-READ-RDGCURR THRU 310-EXIT.
037100 100-EXIT.
037200     EXIT.
037300
037400*----------------------------------------------------------------
037500*  STATION-LOADER
037600*----------------------------------------------------------------
037700 200-LOAD-ONE-STATION.
037800     MOVE STNMSTR-RECORD TO WS-STM-RAW.
037900     ADD 1 TO WS-STNS-READ.
038000     PERFORM 220-CHECK-EXCLUDED THRU 220-EXIT.
038100     IF NOT RDG-FOUND
038200         PERFORM 230-EDIT-AND-DEFAULT THRU 230-EXIT
038300         PERFORM 240-APPEND-STATION THRU 240-EXIT
038400     ELSE
038500         ADD 1 TO WS-STNS-EXCLUDED
038600     END-IF.
038700     PERFORM 210-READ-STNMSTR THRU 210-EXIT.
038800 200-EXIT.
038900     EXIT.
039000
039100 210-READ-STNMSTR.
039200     READ STNMSTR
039300         AT END
039400             MOVE 'Y' TO WS-MSTR-EOF-SW
039500     END-READ.
039600 210-EXIT.
039700     EXIT.
039800
039900 220-CHECK-EXCLUDED.
040000*** RDG-FOUND IS RE-USED HERE AS A GENERAL "MATCH FOUND" FLAG.
040100     MOVE 'N' TO WS-FOUND-SW.
040200     SET EXCL-IDX TO 1.
040300     SEARCH EXCL-STN-ID
040400         AT END
040500             MOVE 'N' TO WS-FOUND-SW
040600         WHEN EXCL-STN-ID (EXCL-IDX) = WS-RAW-ID
040700             MOVE 'Y' TO WS-FOUND-SW
040800     END-SEARCH.
040900 220-EXIT.
041000     EXIT.
041100
041200 230-EDIT-AND-DEFAULT.
041300     MOVE WS-RAW-ID        TO WS-STM-E-ID.
041400     MOVE WS-RAW-NAME      TO WS-STM-E-NAME.
041500     MOVE WS-RAW-CITY      TO WS-STM-E-CITY.
041600     MOVE WS-RAW-DIRECTION TO WS-STM-E-DIRECTION.
041700
041800     IF WS-RAW-DISTANCE IS NUMERIC
041900         MOVE WS-RAW-DISTANCE TO WS-STM-E-DISTANCE
042000     ELSE
042100         MOVE 0 TO WS-STM-E-DISTANCE
042200     END-IF.
042300
042400     IF WS-RAW-TIER IS NUMERIC AND WS-RAW-TIER > 0
042500         MOVE WS-RAW-TIER TO WS-STM-E-TIER
042600     ELSE
042700         MOVE 1 TO WS-STM-E-TIER
042800     END-IF.
042900
043000     IF WS-RAW-R IS NUMERIC
043100         MOVE WS-RAW-R TO WS-STM-E-R
043200     ELSE
043300         MOVE 0 TO WS-STM-E-R
043400     END-IF.
043500
043600     IF WS-RAW-SLOPE IS NUMERIC
043700         MOVE WS-RAW-SLOPE TO WS-STM-E-SLOPE
043800     ELSE
043900         MOVE 0 TO WS-STM-E-SLOPE
044000     END-IF.
044100
044200     IF WS-RAW-INTERCEPT IS NUMERIC
044300         MOVE WS-RAW-INTERCEPT TO WS-STM-E-INTERCEPT
044400     ELSE
044500         MOVE 0 TO WS-STM-E-INTERCEPT
044600     END-IF.
044700
044800     IF WS-RAW-LAT IS NUMERIC
044900         MOVE WS-RAW-LAT TO WS-STM-E-LAT
045000     ELSE
045100         MOVE 0 TO WS-STM-E-LAT
045200     END-IF.
045300
045400     IF WS-RAW-LON IS NUMERIC
045500         MOVE WS-RAW-LON TO WS-STM-E-LON
045600     ELSE
045700         MOVE 0 TO WS-STM-E-LON
045800     END-IF.
045900 230-EXIT.
046000     EXIT.
046100
046200 240-APPEND-STATION.
046300     ADD 1 TO WS-STATION-COUNT.
046400     SET STM-IDX TO WS-STATION-COUNT.
046500     MOVE WS-STM-E-ID         TO STM-T-ID (STM-IDX).
046600     MOVE WS-STM-E-NAME       TO STM-T-NAME (STM-IDX).
046700     MOVE WS-STM-E-CITY       TO STM-T-CITY (STM-IDX).
046800     MOVE WS-STM-E-DISTANCE   TO STM-T-DISTANCE (STM-IDX).
046900     MOVE WS-STM-E-DIRECTION  TO STM-T-DIRECTION (STM-IDX).
047000     MOVE WS-STM-E-TIER       TO STM-T-TIER (STM-IDX).
047100     MOVE WS-STM-E-R          TO STM-T-R (STM-IDX).
047200     MOVE WS-STM-E-SLOPE      TO STM-T-SLOPE (STM-IDX).
047300     MOVE WS-STM-E-INTERCEPT  TO STM-T-INTERCEPT (STM-IDX).
047400     MOVE WS-STM-E-LAT        TO STM-T-LAT (STM-IDX).
047500     MOVE WS-STM-E-LON        TO STM-T-LON (STM-IDX).
047600 240-EXIT.
047700     EXIT.
047800
047900*----------------------------------------------------------------
048000*  SORT STATION TABLE: CITY ASC / TIER ASC / DISTANCE DESC.
048100*  PLAIN BUBBLE SORT OVER THE OCCURS TABLE - NO SORT VERB IN
048200*  THIS SHOP'S HOUSE STYLE.
048300*----------------------------------------------------------------
048400 250-SORT-STATIONS.
048500     MOVE 'Y' TO WS-SWAPPED-SW.
048600     PERFORM 260-BUBBLE-PASS THRU 260-EXIT
048700         UNTIL NOT TABLE-SWAPPED.
048800 250-EXIT.
048900     EXIT.
049000
049100 260-BUBBLE-PASS.
049200     MOVE 'N' TO WS-SWAPPED-SW.
049300     SET STM-IDX TO 1.
049400     PERFORM 270-BUBBLE-COMPARE THRU 270-EXIT
049500         UNTIL STM-IDX > WS-STATION-COUNT - 1.
049600 260-EXIT.
049700     EXIT.
049800
049900 270-BUBBLE-COMPARE.
050000     SET STM-IDX-2 TO STM-IDX.
050100     SET STM-IDX-2 UP BY 1.
050200     IF STM-T-CITY (STM-IDX) > STM-T-CITY (STM-IDX-2)
050300         PERFORM 280-SWAP-STATIONS THRU 280-EXIT
050400     ELSE
050500         IF STM-T-CITY (STM-IDX) = STM-T-CITY (STM-IDX-2)
050600             IF STM-T-TIER (STM-IDX) > STM-T-TIER (STM-IDX-2)
050700                 PERFORM 280-SWAP-STATIONS THRU 280-EXIT
050800             ELSE
050900                 IF STM-T-TIER (STM-IDX) = STM-T-TIER (STM-IDX-2)
051000                 AND STM-T-DISTANCE (STM-IDX) <
051100                     STM-T-DISTANCE (STM-IDX-2)
051200                     PERFORM 280-SWAP-STATIONS THRU 280-EXIT
051300                 END-IF
051400             END-IF
051500         END-IF
051600     END-IF.
051700     SET STM-IDX UP BY 1.
051800 270-EXIT.
051900     EXIT.
052000
052100 280-SWAP-STATIONS.
052200     MOVE STM-T-ID (STM-IDX)        TO WS-HOLD-STN-ID.
052300     MOVE STM-T-NAME (STM-IDX)      TO WS-HOLD-STN-NAME.
052400     MOVE STM-T-CITY (STM-IDX)      TO WS-HOLD-CITY.
052500     MOVE STM-T-DISTANCE (STM-IDX)  TO WS-HOLD-DISTANCE.
052600     MOVE STM-T-DIRECTION (STM-IDX) TO WS-HOLD-DIRECTION.
052700     MOVE STM-T-TIER (STM-IDX)      TO WS-HOLD-TIER.
052800     MOVE STM-T-R (STM-IDX)         TO WS-HOLD-R.
052900     MOVE STM-T-SLOPE (STM-IDX)     TO WS-HOLD-SLOPE.
053000     MOVE STM-T-INTERCEPT (STM-IDX) TO WS-HOLD-INTERCEPT.
053100     MOVE STM-T-LAT (STM-IDX)       TO WS-HOLD-LAT.
053200     MOVE STM-T-LON (STM-IDX)       TO WS-HOLD-LON.
053300
053400     MOVE STM-T-ID (STM-IDX-2)        TO STM-T-ID (STM-IDX).
053500     MOVE STM-T-NAME (STM-IDX-2)      TO STM-T-NAME (STM-IDX).
053600     MOVE STM-T-CITY (STM-IDX-2)      TO STM-T-CITY (STM-IDX).
053700     MOVE STM-T-DISTANCE (STM-IDX-2)  TO STM-T-DISTANCE (STM-IDX).
053800     MOVE STM-T-DIRECTION (STM-IDX-2)
053900         TO STM-T-DIRECTION (STM-IDX).
054000     MOVE STM-T-TIER (STM-IDX-2)      TO STM-T-TIER (STM-IDX).
054100     MOVE STM-T-R (STM-IDX-2)         TO STM-T-R (STM-IDX).
054200     MOVE STM-T-SLOPE (STM-IDX-2)     TO STM-T-SLOPE (STM-IDX).
054300     MOVE STM-T-INTERCEPT (STM-IDX-2)
054400         TO STM-T-INTERCEPT (STM-IDX).
054500     MOVE STM-T-LAT (STM-IDX-2)       TO STM-T-LAT (STM-IDX).
054600     MOVE STM-T-LON (STM-IDX-2)       TO STM-T-LON (STM-IDX).
054700
054800     MOVE WS-HOLD-STN-ID    TO STM-T-ID (STM-IDX-2).
054900     MOVE WS-HOLD-STN-NAME  TO STM-T-NAME (STM-IDX-2).
055000     MOVE WS-HOLD-CITY      TO STM-T-CITY (STM-IDX-2).
055100     MOVE WS-HOLD-DISTANCE  TO STM-T-DISTANCE (STM-IDX-2).
055200     MOVE WS-HOLD-DIRECTION TO STM-T-DIRECTION (STM-IDX-2).
055300     MOVE WS-HOLD-TIER      TO STM-T-TIER (STM-IDX-2).
055400     MOVE WS-HOLD-R         TO STM-T-R (STM-IDX-2).
055500     MOVE WS-HOLD-SLOPE     TO STM-T-SLOPE (STM-IDX-2).
055600     MOVE WS-HOLD-INTERCEPT TO STM-T-INTERCEPT (STM-IDX-2).
055700     MOVE WS-HOLD-LAT       TO STM-T-LAT (STM-IDX-2).
055800     MOVE WS-HOLD-LON       TO STM-T-LON (STM-IDX-2).
055900
056000     MOVE 'Y' TO WS-SWAPPED-SW.
056100 280-EXIT.
056200     EXIT.
056300
056400*----------------------------------------------------------------
056500*  LOAD CURRENT-HOUR READINGS
056600*----------------------------------------------------------------
056700 300-LOAD-ONE-READING.
056800     ADD 1 TO WS-READING-COUNT.
056900     SET RDG-IDX TO WS-READING-COUNT.
057000     MOVE RDGCURR-RECORD (1:10) TO RDG-T-STN-ID (RDG-IDX).
057100     MOVE RDGCURR-RECORD (11:5) TO RDG-T-PM25 (RDG-IDX).
057200     PERFORM 310-READ-RDGCURR THRU 310-EXIT.
057300 300-EXIT.
057400     EXIT.
057500
057600 310-READ-RDGCURR.
057700     READ RDGCURR
057800         AT END
057900             MOVE 'Y' TO WS-RDG-EOF-SW
058000     END-READ.
058100 310-EXIT.
058200     EXIT.
058300
058400*----------------------------------------------------------------
058500*  STATION-EVALUATOR / ALERT-CLASSIFIER / LEAD-TIME-ESTIMATOR
058600*----------------------------------------------------------------
058700 400-EVALUATE-ONE-STATION.
058800     PERFORM 410-FIND-READING THRU 410-EXIT.
058900     IF RDG-FOUND
059000         PERFORM 500-COMPUTE-PREDICTED THRU 500-EXIT
059100         PERFORM 520-CLASSIFY-LEVEL THRU 520-EXIT
059200         PERFORM 530-ESTIMATE-LEAD-TIME THRU 530-EXIT
059300         PERFORM 600-APPEND-RESULT THRU 600-EXIT
059400         ADD 1 TO WS-STNS-EVALUATED
059500     END-IF.
059600     SET STM-IDX UP BY 1.
059700 400-EXIT.
059800     EXIT.
059900
060000 410-FIND-READING.
060100     MOVE 'N' TO WS-FOUND-SW.
060200     SET RDG-IDX TO 1.
060300     SEARCH READING-ENTRY
060400         AT END
060500             MOVE 'N' TO WS-FOUND-SW
060600         WHEN RDG-T-STN-ID (RDG-IDX) = STM-T-ID (STM-IDX)
060700             MOVE 'Y' TO WS-FOUND-SW
060800     END-SEARCH.
060900 410-EXIT.
061000     EXIT.
061100
061200 500-COMPUTE-PREDICTED.
061300     COMPUTE WS-PREDICTED-CALC ROUNDED =
061400         (STM-T-SLOPE (STM-IDX) * RDG-T-PM25 (RDG-IDX))
061500         + STM-T-INTERCEPT (STM-IDX).
061600     IF WS-PREDICTED-CALC < 0
061700         MOVE 0 TO WS-PREDICTED-CALC
061800     END-IF.
061900 500-EXIT.
062000     EXIT.
062100
062200 520-CLASSIFY-LEVEL.
062300     EVALUATE TRUE
062400         WHEN WS-PREDICTED-CALC >= 120
062500             MOVE 5 TO WS-LEVEL-CODE-CALC
062600         WHEN WS-PREDICTED-CALC >= 80
062700             MOVE 4 TO WS-LEVEL-CODE-CALC
062800         WHEN WS-PREDICTED-CALC >= 60
062900             MOVE 3 TO WS-LEVEL-CODE-CALC
063000         WHEN WS-PREDICTED-CALC >= 20
063100             MOVE 2 TO WS-LEVEL-CODE-CALC
063200         WHEN OTHER
063300             MOVE 1 TO WS-LEVEL-CODE-CALC
063400     END-EVALUATE.
063500 520-EXIT.
063600     EXIT.
063700
063800 530-ESTIMATE-LEAD-TIME.
063900     EVALUATE TRUE
064000         WHEN STM-T-DISTANCE (STM-IDX) > 1000
064100             MOVE '24-72 HRS' TO WS-LEAD-TIME-CALC
064200         WHEN STM-T-DISTANCE (STM-IDX) > 600
064300             MOVE '18-48 HRS' TO WS-LEAD-TIME-CALC
064400         WHEN STM-T-DISTANCE (STM-IDX) > 400
064500             MOVE '12-36 HRS' TO WS-LEAD-TIME-CALC
064600         WHEN STM-T-DISTANCE (STM-IDX) > 250
064700             MOVE '8-24 HRS'  TO WS-LEAD-TIME-CALC
064800         WHEN STM-T-DISTANCE (STM-IDX) > 150
064900             MOVE '4-18 HRS'  TO WS-LEAD-TIME-CALC
065000         WHEN OTHER
065100             MOVE '2-12 HRS'  TO WS-LEAD-TIME-CALC
065200     END-EVALUATE.
065300 530-EXIT.
065400     EXIT.
065500
065600 600-APPEND-RESULT.
065700     ADD 1 TO WS-RESULT-COUNT.
065800     SET RES-IDX TO WS-RESULT-COUNT.
065900     MOVE STM-T-ID (STM-IDX)          TO RES-T-STN-ID (RES-IDX).
066000     MOVE STM-T-NAME (STM-IDX)        TO RES-T-STN-NAME (RES-IDX).
066100     MOVE STM-T-CITY (STM-IDX)        TO RES-T-CITY (RES-IDX).
066200     MOVE RDG-T-PM25 (RDG-IDX)        TO RES-T-PM25 (RES-IDX).
066300     MOVE WS-PREDICTED-CALC
066400         TO RES-T-PREDICTED (RES-IDX).
066500     MOVE WS-LEVEL-CODE-CALC
066600         TO RES-T-LEVEL-CODE (RES-IDX).
066700     MOVE WS-LEAD-TIME-CALC
066800         TO RES-T-LEAD-TIME (RES-IDX).
066900     MOVE LVL-NAME (WS-LEVEL-CODE-CALC)
067000         TO RES-T-LEVEL-NAME (RES-IDX).
067100 600-EXIT.
067200     EXIT.
067300
067400*----------------------------------------------------------------
067500*  SORT RESULT TABLE: PREDICTED DESCENDING.
067600*----------------------------------------------------------------
067700 700-SORT-RESULTS.
067800     MOVE 'Y' TO WS-SWAPPED-SW.
067900     PERFORM 710-BUBBLE-PASS THRU 710-EXIT
068000         UNTIL NOT TABLE-SWAPPED.
068100 700-EXIT.
068200     EXIT.
068300
068400 710-BUBBLE-PASS.
068500     MOVE 'N' TO WS-SWAPPED-SW.
068600     SET RES-IDX TO 1.
068700     PERFORM 720-BUBBLE-COMPARE THRU 720-EXIT
068800         UNTIL RES-IDX > WS-RESULT-COUNT - 1.
068900 710-EXIT.
069000     EXIT.
069100
069200 720-BUBBLE-COMPARE.
069300     SET RES-IDX-2 TO RES-IDX.
069400     SET RES-IDX-2 UP BY 1.
069500     IF RES-T-PREDICTED (RES-IDX) < RES-T-PREDICTED (RES-IDX-2)
069600         PERFORM 730-SWAP-RESULTS THRU 730-EXIT
069700     END-IF.
069800     SET RES-IDX UP BY 1.
069900 720-EXIT.
070000     EXIT.
070100
070200 730-SWAP-RESULTS.
070300     MOVE RES-T-STN-ID (RES-IDX)     TO WS-HOLD-R-STN-ID.
070400     MOVE RES-T-STN-NAME (RES-IDX)   TO WS-HOLD-R-STN-NAME.
070500     MOVE RES-T-CITY (RES-IDX)       TO WS-HOLD-R-CITY.
070600     MOVE RES-T-PM25 (RES-IDX)       TO WS-HOLD-R-PM25.
070700     MOVE RES-T-PREDICTED (RES-IDX)  TO WS-HOLD-R-PREDICTED.
070800     MOVE RES-T-LEVEL-CODE (RES-IDX) TO WS-HOLD-R-LEVEL-CODE.
070900     MOVE RES-T-LEVEL-NAME (RES-IDX) TO WS-HOLD-R-LEVEL-NAME.
071000     MOVE RES-T-LEAD-TIME (RES-IDX)  TO WS-HOLD-R-LEAD-TIME.
071100
071200     MOVE RES-T-STN-ID (RES-IDX-2)     TO RES-T-STN-ID (RES-IDX).
071300     MOVE RES-T-STN-NAME (RES-IDX-2)
071400         TO RES-T-STN-NAME (RES-IDX).
071500     MOVE RES-T-CITY (RES-IDX-2)       TO RES-T-CITY (RES-IDX).
071600     MOVE RES-T-PM25 (RES-IDX-2)       TO RES-T-PM25 (RES-IDX).
071700     MOVE RES-T-PREDICTED (RES-IDX-2)
071800         TO RES-T-PREDICTED (RES-IDX).
071900     MOVE RES-T-LEVEL-CODE (RES-IDX-2)
072000         TO RES-T-LEVEL-CODE (RES-IDX).
072100     MOVE RES-T-LEVEL-NAME (RES-IDX-2)
072200         TO RES-T-LEVEL-NAME (RES-IDX).
072300     MOVE RES-T-LEAD-TIME (RES-IDX-2)
072400         TO RES-T-LEAD-TIME (RES-IDX).
072500
072600     MOVE WS-HOLD-R-STN-ID      TO RES-T-STN-ID (RES-IDX-2).
072700     MOVE WS-HOLD-R-STN-NAME    TO RES-T-STN-NAME (RES-IDX-2).
072800     MOVE WS-HOLD-R-CITY        TO RES-T-CITY (RES-IDX-2).
072900     MOVE WS-HOLD-R-PM25        TO RES-T-PM25 (RES-IDX-2).
073000     MOVE WS-HOLD-R-PREDICTED   TO RES-T-PREDICTED (RES-IDX-2).
073100     MOVE WS-HOLD-R-LEVEL-CODE  TO RES-T-LEVEL-CODE (RES-IDX-2).
073200     MOVE WS-HOLD-R-LEVEL-NAME  TO RES-T-LEVEL-NAME (RES-IDX-2).
073300     MOVE WS-HOLD-R-LEAD-TIME   TO RES-T-LEAD-TIME (RES-IDX-2).
073400
073500     MOVE 'Y' TO WS-SWAPPED-SW.
073600 730-EXIT.
073700     EXIT.
073800
073900*----------------------------------------------------------------
074000*  REPORT / WORK FILE OUTPUT
074100*----------------------------------------------------------------
074200 800-WRITE-REPORT-HEADERS.
074300     MOVE WS-CUR-YEAR  TO HL1-YEAR.
074400     MOVE WS-CUR-MONTH TO HL1-MONTH.
074500     MOVE WS-CUR-DAY   TO HL1-DAY.
074600     MOVE PAGE-NUM     TO HL1-PAGE-NUM.
074700
074800     MOVE HEADER-LINE1 TO STNRPT-RECORD.
074900     WRITE STNRPT-RECORD.
075000     MOVE BLANK-LINE   TO STNRPT-RECORD.
075100     WRITE STNRPT-RECORD.
075200     MOVE HEADER-LINE2 TO STNRPT-RECORD.
075300     WRITE STNRPT-RECORD.
075400
075500     ADD 1 TO PAGE-NUM.
075600     MOVE 3 TO LINE-COUNT.
075700 800-EXIT.
075800     EXIT.
075900
076000 820-WRITE-ONE-RESULT.
076100     IF LINE-COUNT > REPORT-MAX-LINES
076200         PERFORM 800-WRITE-REPORT-HEADERS THRU 800-EXIT
076300     END-IF.
076400
076500     MOVE RES-T-STN-ID (RES-IDX)     TO DL1-STN-ID.
076600     MOVE RES-T-STN-NAME (RES-IDX)   TO DL1-STN-NAME.
076700     MOVE RES-T-CITY (RES-IDX)       TO DL1-CITY.
076800     MOVE RES-T-PM25 (RES-IDX)       TO DL1-PM25.
076900     MOVE RES-T-PREDICTED (RES-IDX)  TO DL1-PREDICTED.
077000     MOVE RES-T-LEVEL-NAME (RES-IDX) TO DL1-LEVEL.
077100     MOVE RES-T-LEAD-TIME (RES-IDX)  TO DL1-LEAD-TIME.
077200     MOVE DETAIL-LINE1 TO STNRPT-RECORD.
077300     WRITE STNRPT-RECORD.
077400     ADD 1 TO LINE-COUNT.
077500
077600     MOVE SPACES                     TO WS-STNWORK-OUT.
077700     MOVE RES-T-STN-ID (RES-IDX)     TO WKO-STN-ID.
077800     MOVE RES-T-STN-NAME (RES-IDX)   TO WKO-STN-NAME.
077900     MOVE RES-T-CITY (RES-IDX)       TO WKO-TARGET-CITY.
078000     MOVE RES-T-PM25 (RES-IDX)       TO WKO-PM25.
078100     MOVE RES-T-PREDICTED (RES-IDX)  TO WKO-PREDICTED.
078200     MOVE RES-T-LEVEL-CODE (RES-IDX) TO WKO-LEVEL-CODE.
078300     MOVE RES-T-LEVEL-NAME (RES-IDX) TO WKO-LEVEL-NAME.
078400     MOVE RES-T-LEAD-TIME (RES-IDX)  TO WKO-LEAD-TIME.
078500     MOVE WS-STNWORK-OUT TO STNWORK-RECORD.
078600     WRITE STNWORK-RECORD.
078700
078800     SET RES-IDX UP BY 1.
078900 820-EXIT.
079000     EXIT.
079100
079200 900-CLEANUP.
079300     CLOSE STNMSTR, RDGCURR, STNWORK, STNRPT.
079400 900-EXIT.
079500     EXIT.

