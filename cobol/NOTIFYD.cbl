000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NOTIFYD.
000300 AUTHOR.        J SAYLES.
000400 INSTALLATION.  PROV AIR QUALITY BUREAU - ISD.
000500 DATE-WRITTEN.  02/11/89.
000600 DATE-COMPILED. 02/11/89.
000700 SECURITY.      NON-CONFIDENTIAL.
000800****************************************************************
000900*  NOTIFYD
001000*  ORIGINALLY THE STUDENT-COURSE BREAKOUT/QPA PROGRAM.  REWORKED
001100*  AS THE FINAL STEP OF THE DAILY PM2.5 WATCH RUN - WALKS EVERY
001200*  CITY ALERT CTYALRT RAISED AND, FOR ANY AT HIGH/VERY HIGH/
001300*  EXTREME, FANS OUT ACROSS THE DEVICE-TOKEN FILE TO BUILD THE
001400*  PUSH-NOTIFICATION DISPATCH LIST.  APPENDS THE FINAL TOTALS
001500*  SECTION TO THE STATION REPORT AND CLOSES OUT THE RUN.
001600*----------------------------------------------------------------
001700*  CHANGE LOG
001800*  02/11/89  JS     ORIGINAL - STUDENT COURSE/QPA BREAKOUT.       JS89    
001900*  05/02/91  JS     ADDED ERROR FILE FOR INVALID GRADE CODES.     JS91    
002000*  08/18/93  RFK     REQ 4901 - RETIRED COURSE BREAKOUT; PROGRAM  RFK93   
002100*                    NOW DISPATCHES DEVICE PUSH NOTIFICATIONS     RFK93   
002200*                    OFF THE CITY-ALERT WORK FILE.                RFK93   
002300*  02/27/95  LMP     REQ 5180 - IOS-ONLY DISPATCH, CITY-LIST      LMP95   
002400*                    ELIGIBILITY CHECK, SENT/FAILED/SKIPPED       LMP95   
002500*                    COUNTS.                                      LMP95   
002600*  11/17/98  LMP     Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN  LMP98   
002700*                    THIS PROGRAM; REVIEWED AND SIGNED OFF.       LMP98   
002800*  02/04/99  LMP     Y2K SIGN-OFF.                                LMP99   
002900*  06/09/05  DWT     REQ 6390 - BLANK DEVICE TOKEN NOW TREATED AS DWT05   
003000*                    AN INVALID TOKEN AND FLAGGED FOR             DWT05   
003100*                    DEACTIVATION RATHER THAN SILENTLY SKIPPED.   DWT05   
003200*  10/30/12  GSN     REQ 7642 - READ CLRTOT CONTROL TOTALS AND    GSN12
003300*                    APPEND THE FINAL TOTALS SECTION TO THE       GSN12
003400*                    STATION REPORT TO CLOSE OUT THE RUN.         GSN12
003410*  03/11/14  GSN     REQ 7603 - MESSAGE BODY WAS STRINGING THE     GSN14
003420*                    WEIGHTED PM2.5 FIELD IN RAW, GIVING A         GSN14
003430*                    FIVE-DIGIT NUMBER WITH NO DECIMAL POINT.      GSN14
003440*                    NOW EDITED TO ONE DECIMAL BEFORE IT GOES      GSN14
003450*                    INTO THE STRING.                              GSN14
003460*  09/22/16  PMH     REQ 7715 - DROPPED THE UNUSED LEVEL-NAME      PMH16
003470*                    LOOKUP TABLE (DEAD SINCE THE 91 REWORK) AND   PMH16
003480*                    PUT A NUMERIC-GUARD RAW/VALIDATED VIEW ON     PMH16
003490*                    THE WEIGHTED/MAX/LEVEL FIELDS COMING OFF      PMH16
003495*                    CTYWORK INSTEAD.                              PMH16
003500****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-370.
003900 OBJECT-COMPUTER.  IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CTYWORK  ASSIGN TO CTYWORK
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-CTYWORK-STATUS.
004700
004800     SELECT CLRTOT   ASSIGN TO CLRTOT
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-CLRTOT-STATUS.
005100
005200     SELECT DEVTOK   ASSIGN TO DEVTOK
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-DEVTOK-STATUS.
005500
005600     SELECT NOTYOUT  ASSIGN TO NOTYOUT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-NOTYOUT-STATUS.
005900
006000     SELECT STNRPT   ASSIGN TO STNRPT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-STNRPT-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  CTYWORK
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 80 CHARACTERS
007000     DATA RECORD IS CTYWORK-RECORD.
007100 01  CTYWORK-RECORD          PIC X(80).
007200
007300 FD  CLRTOT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 30 CHARACTERS
007700     DATA RECORD IS CLRTOT-RECORD.
007800 01  CLRTOT-RECORD           PIC X(30).
007900
008000 FD  DEVTOK
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 80 CHARACTERS
008400     DATA RECORD IS DEVTOK-RECORD.
008500 01  DEVTOK-RECORD           PIC X(80).
008600
008700 FD  NOTYOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 100 CHARACTERS
009100     DATA RECORD IS NOTYOUT-RECORD.
009200 01  NOTYOUT-RECORD          PIC X(100).
009300
009400 FD  STNRPT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 132 CHARACTERS
009800     DATA RECORD IS STNRPT-RECORD.
009900 01  STNRPT-RECORD           PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010200
010300 01  WS-FILE-STATUSES.
010400     05  WS-CTYWORK-STATUS        PIC X(02).
010500     05  WS-CLRTOT-STATUS         PIC X(02).
010600     05  WS-DEVTOK-STATUS         PIC X(02).
010700     05  WS-NOTYOUT-STATUS        PIC X(02).
010800     05  WS-STNRPT-STATUS         PIC X(02).
010900
011000 01  WS-SWITCHES.
011100     05  WS-CITY-EOF-SW           PIC X     VALUE 'N'.
011200         88  CITY-EOF                       VALUE 'Y'.
011300     05  WS-DEV-EOF-SW            PIC X     VALUE 'N'.
011400         88  DEV-EOF                        VALUE 'Y'.
011500     05  WS-ELIGIBLE-SW           PIC X     VALUE 'N'.
011600         88  DEVICE-ELIGIBLE                VALUE 'Y'.
011700     05  WS-TOKEN-BAD-SW          PIC X     VALUE 'N'.
011800         88  TOKEN-IS-INVALID                VALUE 'Y'.
011900
012000*** ONE CITY-ALERT RECORD HELD WHILE ITS DEVICE PASS RUNS.
012100 01  WS-CITY-ALERT-HOLD.
012200     05  WS-CAH-CITY              PIC X(10).
012300     05  WS-CAH-ALERT-FLAG        PIC X.
012400     05  WS-CAH-RULE              PIC X(05).
012500     05  WS-CAH-TRIGGER-1         PIC X(20).
012600     05  WS-CAH-TRIGGER-2         PIC X(20).
012700     05  WS-CAH-WEIGHTED          PIC 9(4)V9.
012750     05  WS-CAH-WEIGHTED-ED       PIC ZZZ9.9.
012800     05  WS-CAH-MAX               PIC 9(4)V9.
012900     05  WS-CAH-LEVEL-CODE        PIC 9.
013000     05  WS-CAH-LEVEL-NAME        PIC X(09).
013010
013020*** NUMERIC-GUARD VIEW, SAME TRICK AS THE CLRTOT/DEVTOK RAW PAIRS.
013030 01  WS-CAH-NUM-RAW.
013040     05  WS-CAH-RAW-WEIGHTED     PIC X(05).
013050     05  WS-CAH-RAW-MAX          PIC X(05).
013060     05  WS-CAH-RAW-LEVEL        PIC X(01).
013070 01  WS-CAH-NUM-IN REDEFINES WS-CAH-NUM-RAW.
013080     05  TKA-WEIGHTED            PIC 9(4)V9.
013090     05  TKA-MAX                 PIC 9(4)V9.
013100     05  TKA-LEVEL               PIC 9.
013200*** DEVICE TABLE - LOADED ONCE, RE-SCANNED PER ALERT (THE SAME
013300*** RELOAD-PER-PASS IDIOM CTYALRT USES FOR THE STATION MASTER).
013400 01  DEVICE-TABLE.
013500     05  DEVICE-ENTRY OCCURS 2000 TIMES
013600                       INDEXED BY DEV-IDX.
013700         10  DEV-T-TOKEN          PIC X(30).
013800         10  DEV-T-PLATFORM       PIC X(08).
013900         10  DEV-T-ACTIVE         PIC X.
014000         10  DEV-T-CITY OCCURS 4 TIMES
014100                                  PIC X(10).
014200 77  WS-DEVICE-COUNT              PIC 9(5)  COMP.
014300
014400 01  WS-CLRTOT-RAW.
014500     05  WS-RAW-STATIONS-READ     PIC X(05).
014600     05  WS-RAW-STATIONS-EVAL     PIC X(05).
014700     05  WS-RAW-CITIES            PIC X(03).
014800     05  WS-RAW-ALERTS            PIC X(03).
014900     05  WS-RAW-RULE-1            PIC X(03).
015000     05  WS-RAW-RULE-2            PIC X(03).
015100     05  WS-RAW-RULE-3            PIC X(03).
015200     05  FILLER                   PIC X(05).
015300 01  WS-CLRTOT-IN REDEFINES WS-CLRTOT-RAW.
015400     05  TKI-STATIONS-READ        PIC 9(5).
015500     05  TKI-STATIONS-EVAL        PIC 9(5).
015600     05  TKI-CITIES               PIC 9(3).
015700     05  TKI-ALERTS               PIC 9(3).
015800     05  TKI-RULE-1               PIC 9(3).
015900     05  TKI-RULE-2               PIC 9(3).
016000     05  TKI-RULE-3               PIC 9(3).
016100     05  FILLER                   PIC X(05).
016200
016300 01  WS-COUNTERS-AND-ACCUMULATORS.
016400     05  WS-ALERTS-SEEN           PIC 9(5)  COMP.
016500     05  WS-SENT-COUNT            PIC 9(5)  COMP.
016600     05  WS-FAILED-COUNT          PIC 9(5)  COMP.
016700     05  WS-SKIPPED-COUNT         PIC 9(5)  COMP.
016800
016900*** TITLE/BODY TEXT BUILT PER (ALERT, DEVICE) PAIR.
017000 01  WS-MESSAGE-TEXT.
017100     05  WS-MSG-TITLE             PIC X(40).
017200     05  WS-MSG-BODY              PIC X(40).
017300     05  WS-MSG-RESULT            PIC X(09).
017400
017500 01  WS-NOTYOUT-OUT.
017600     05  NTO-TOKEN                PIC X(30).
017700     05  NTO-CITY                 PIC X(10).
017800     05  NTO-TITLE                PIC X(40).
017900     05  NTO-RESULT               PIC X(09).
018000     05  FILLER                   PIC X(11).
018100
018200*** RAW/VALIDATED VIEW OF A DEVICE RECORD JUST READ - THE SAME
018300*** NUMERIC-GUARD TRICK USED FOR THE MASTER-RECORD LOADS.
018400 01  WS-DEV-RAW.
018500     05  WS-RAW-TOKEN             PIC X(30).
018600     05  WS-RAW-PLATFORM          PIC X(08).
018700     05  WS-RAW-ACTIVE            PIC X(01).
018800     05  WS-RAW-CITIES            PIC X(40).
018900     05  FILLER                   PIC X(01).
019000 01  WS-DEV-EDIT REDEFINES WS-DEV-RAW.
019100     05  WS-DEV-E-TOKEN           PIC X(30).
019200     05  WS-DEV-E-PLATFORM        PIC X(08).
019300     05  WS-DEV-E-ACTIVE          PIC X(01).
019400     05  WS-DEV-E-CITY OCCURS 4 TIMES
019500                                  PIC X(10).
019600     05  FILLER                  PIC X(01).
019700
020900***  REPORT SECTION
021000 77  BLANK-LINE                  PIC X(132) VALUE SPACES.
021100
021200 01  TOTALS-SECTION-HEADING.
021300     05  FILLER                  PIC X(02)  VALUE SPACES.
021400     05  FILLER                  PIC X(38)  VALUE
021500         'FINAL RUN TOTALS'.
021600     05  FILLER                  PIC X(92)  VALUE SPACES.
021700
021800 01  TOTALS-LINE-1.
021900     05  FILLER                  PIC X(24) VALUE
022000         'STATIONS READ.......... '.
022100     05  TL1-VALUE               PIC ZZZZ9.
022200     05  FILLER                  PIC X(103) VALUE SPACES.
022300
022400 01  TOTALS-LINE-2.
022500     05  FILLER                  PIC X(24) VALUE
022600         'STATIONS EVALUATED..... '.
022700     05  TL2-VALUE               PIC ZZZZ9.
022800     05  FILLER                  PIC X(103) VALUE SPACES.
022900
023000 01  TOTALS-LINE-3.
023100     05  FILLER                  PIC X(24) VALUE
023200         'CITIES PROCESSED....... '.
023300     05  TL3-VALUE               PIC ZZZZ9.
023400     05  FILLER                  PIC X(103) VALUE SPACES.
023500
023600 01  TOTALS-LINE-4.
023700     05  FILLER                  PIC X(24) VALUE
023800         'ALERTS RAISED.......... '.
023900     05  TL4-VALUE               PIC ZZZZ9.
024000     05  FILLER                  PIC X(103) VALUE SPACES.
024100
024200 01  TOTALS-LINE-5.
024300     05  FILLER                  PIC X(24) VALUE
024400         'RULE 1 / 2 / 3 TRIGGERS '.
024500     05  TL5-RULE-1              PIC ZZZ9.
024600     05  FILLER                  PIC X(03) VALUE ' / '.
024700     05  TL5-RULE-2              PIC ZZZ9.
024800     05  FILLER                  PIC X(03) VALUE ' / '.
024900     05  TL5-RULE-3              PIC ZZZ9.
025000     05  FILLER                  PIC X(97) VALUE SPACES.
025100
025200 01  TOTALS-LINE-6.
025300     05  FILLER                  PIC X(24) VALUE
025400         'NOTIFICATIONS SENT..... '.
025500     05  TL6-VALUE               PIC ZZZZ9.
025600     05  FILLER                  PIC X(103) VALUE SPACES.
025700
025800 01  TOTALS-LINE-7.
025900     05  FILLER                  PIC X(24) VALUE
026000         'NOTIFICATIONS FAILED... '.
026100     05  TL7-VALUE               PIC ZZZZ9.
026200     05  FILLER                  PIC X(103) VALUE SPACES.
026300
026400 01  TOTALS-LINE-8.
026500     05  FILLER                  PIC X(24) VALUE
026600         'NOTIFICATIONS SKIPPED.. '.
026700     05  TL8-VALUE               PIC ZZZZ9.
026800     05  FILLER                  PIC X(103) VALUE SPACES.
026900
027000 PROCEDURE DIVISION.
027100 000-MAIN.
027200     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
027300     PERFORM 200-LOAD-ONE-DEVICE THRU 200-EXIT
027400         UNTIL DEV-EOF.
027500     PERFORM 300-DISPATCH-ONE-ALERT THRU 300-EXIT
027600         UNTIL CITY-EOF.
027700     PERFORM 700-READ-CLRTOT THRU 700-EXIT.
027800     PERFORM 800-WRITE-TOTALS THRU 800-EXIT.
027900     PERFORM 900-CLEANUP THRU 900-EXIT.
028000     MOVE +0 TO RETURN-CODE.
028100     GOBACK.
028200
028300 100-HOUSEKEEPING.
028400     OPEN INPUT  CTYWORK.
028500     OPEN INPUT  CLRTOT.
028600     OPEN INPUT  DEVTOK.
028700     OPEN OUTPUT NOTYOUT.
028800     OPEN EXTEND STNRPT.
028900     INITIALIZE DEVICE-TABLE, WS-COUNTERS-AND-ACCUMULATORS.
029000     PERFORM 210-READ-CTYWORK THRU 210-EXIT.
029100 100-EXIT.
029200     EXIT.
029300
029400*----------------------------------------------------------------
029500*  DEVICE TABLE LOAD
029600*----------------------------------------------------------------
029700 200-LOAD-ONE-DEVICE.
029800     MOVE DEVTOK-RECORD TO WS-DEV-RAW.
029900     ADD 1 TO WS-DEVICE-COUNT.
030000     SET DEV-IDX TO WS-DEVICE-COUNT.
030100     MOVE WS-DEV-E-TOKEN         TO DEV-T-TOKEN (DEV-IDX).
030200     MOVE WS-DEV-E-PLATFORM      TO DEV-T-PLATFORM (DEV-IDX).
030300     MOVE WS-DEV-E-ACTIVE        TO DEV-T-ACTIVE (DEV-IDX).
030400     MOVE WS-DEV-E-CITY (1)      TO DEV-T-CITY (DEV-IDX, 1).
030500     MOVE WS-DEV-E-CITY (2)      TO DEV-T-CITY (DEV-IDX, 2).
030600     MOVE WS-DEV-E-CITY (3)      TO DEV-T-CITY (DEV-IDX, 3).
030700     MOVE WS-DEV-E-CITY (4)      TO DEV-T-CITY (DEV-IDX, 4).
030800     PERFORM 220-READ-DEVTOK THRU 220-EXIT.
030900 200-EXIT.
031000     EXIT.
031100
031200 220-READ-DEVTOK.
031300     READ DEVTOK
031400         AT END
031500             MOVE 'Y' TO WS-DEV-EOF-SW
031600     END-READ.
031700 220-EXIT.
031800     EXIT.
031900
032000 210-READ-CTYWORK.
032100     READ CTYWORK
032200         AT END
032300             MOVE 'Y' TO WS-CITY-EOF-SW
032400     END-READ.
032500 210-EXIT.
032600     EXIT.
032700
032800*----------------------------------------------------------------
032900*  ONE CITY ALERT - FAN OUT ACROSS THE DEVICE TABLE
033000*----------------------------------------------------------------
033100 300-DISPATCH-ONE-ALERT.
033200     MOVE CTYWORK-RECORD (01:10) TO WS-CAH-CITY.
033300     MOVE CTYWORK-RECORD (11:01) TO WS-CAH-ALERT-FLAG.
033400     MOVE CTYWORK-RECORD (12:05) TO WS-CAH-RULE.
033500     MOVE CTYWORK-RECORD (17:20) TO WS-CAH-TRIGGER-1.
033600     MOVE CTYWORK-RECORD (37:20) TO WS-CAH-TRIGGER-2.
033700     MOVE CTYWORK-RECORD (57:05) TO WS-CAH-RAW-WEIGHTED.
033720     MOVE CTYWORK-RECORD (62:05) TO WS-CAH-RAW-MAX.
033740     MOVE CTYWORK-RECORD (67:01) TO WS-CAH-RAW-LEVEL.
033760     MOVE TKA-WEIGHTED TO WS-CAH-WEIGHTED.
033780     MOVE TKA-MAX TO WS-CAH-MAX.
033800     MOVE TKA-LEVEL TO WS-CAH-LEVEL-CODE.
034000     MOVE CTYWORK-RECORD (68:09) TO WS-CAH-LEVEL-NAME.
034100     ADD 1 TO WS-ALERTS-SEEN.
034200     IF WS-CAH-ALERT-FLAG = 'Y'
034300     AND (WS-CAH-LEVEL-CODE = 3 OR WS-CAH-LEVEL-CODE = 4
034400                                OR WS-CAH-LEVEL-CODE = 5)
034500         PERFORM 320-BUILD-MESSAGE THRU 320-EXIT
034600         SET DEV-IDX TO 1
034700         PERFORM 400-PROCESS-ONE-DEVICE THRU 400-EXIT
034800             UNTIL DEV-IDX > WS-DEVICE-COUNT
034900     END-IF.
035000     PERFORM 210-READ-CTYWORK THRU 210-EXIT.
035100 300-EXIT.
035200     EXIT.
035300
035400 320-BUILD-MESSAGE.
035500     MOVE SPACES TO WS-MSG-TITLE.
035600     EVALUATE WS-CAH-LEVEL-CODE
035700         WHEN 5
035800             STRING '! EXTREME Air Quality: ' WS-CAH-CITY
035900                 DELIMITED BY SIZE INTO WS-MSG-TITLE
036000         WHEN 4
036100             STRING '* Very High PM2.5: ' WS-CAH-CITY
036200                 DELIMITED BY SIZE INTO WS-MSG-TITLE
036300         WHEN OTHER
036400             STRING 'Air Quality Alert: ' WS-CAH-CITY
036500                 DELIMITED BY SIZE INTO WS-MSG-TITLE
036600     END-EVALUATE.
036700     MOVE SPACES TO WS-MSG-BODY.
036750     MOVE WS-CAH-WEIGHTED TO WS-CAH-WEIGHTED-ED.
036800     STRING WS-CAH-LEVEL-NAME ' - PM2.5: ' WS-CAH-WEIGHTED-ED
036900            ' ug/m3'
037000         DELIMITED BY SIZE INTO WS-MSG-BODY.
037100 320-EXIT.
037200     EXIT.
037300
037400*----------------------------------------------------------------
037500*  ONE DEVICE AGAINST THE CURRENT ALERT - ELIGIBILITY/DISPATCH
037600*----------------------------------------------------------------
037700 400-PROCESS-ONE-DEVICE.
037800     PERFORM 420-CHECK-ELIGIBLE THRU 420-EXIT.
037900     IF DEVICE-ELIGIBLE
038000         PERFORM 440-CHECK-TOKEN THRU 440-EXIT
038100         IF TOKEN-IS-INVALID
038200             MOVE 'FAILED   ' TO WS-MSG-RESULT
038300             ADD 1 TO WS-FAILED-COUNT
038400         ELSE
038500             MOVE 'SENT     ' TO WS-MSG-RESULT
038600             ADD 1 TO WS-SENT-COUNT
038700         END-IF
038800         PERFORM 460-WRITE-NOTIFICATION THRU 460-EXIT
038900     ELSE
039000         ADD 1 TO WS-SKIPPED-COUNT
039100     END-IF.
039200     SET DEV-IDX UP BY 1.
039300 400-EXIT.
039400     EXIT.
039500
039600 420-CHECK-ELIGIBLE.
039700     MOVE 'N' TO WS-ELIGIBLE-SW.
039800     IF DEV-T-ACTIVE (DEV-IDX) = 'Y'
039900     AND DEV-T-PLATFORM (DEV-IDX) = 'IOS'
040000         IF DEV-T-CITY (DEV-IDX, 1) = SPACES
040100         AND DEV-T-CITY (DEV-IDX, 2) = SPACES
040200         AND DEV-T-CITY (DEV-IDX, 3) = SPACES
040300         AND DEV-T-CITY (DEV-IDX, 4) = SPACES
040400             MOVE 'Y' TO WS-ELIGIBLE-SW
040500         ELSE
040600             IF DEV-T-CITY (DEV-IDX, 1) = WS-CAH-CITY
040700             OR DEV-T-CITY (DEV-IDX, 2) = WS-CAH-CITY
040800             OR DEV-T-CITY (DEV-IDX, 3) = WS-CAH-CITY
040900             OR DEV-T-CITY (DEV-IDX, 4) = WS-CAH-CITY
041000                 MOVE 'Y' TO WS-ELIGIBLE-SW
041100             END-IF
041200         END-IF
041300     END-IF.
041400 420-EXIT.
041500     EXIT.
041600
041700 440-CHECK-TOKEN.
041800     MOVE 'N' TO WS-TOKEN-BAD-SW.
041900     IF DEV-T-TOKEN (DEV-IDX) = SPACES
042000         MOVE 'Y' TO WS-TOKEN-BAD-SW
042100     END-IF.
042200 440-EXIT.
042300     EXIT.
042400
042500 460-WRITE-NOTIFICATION.
042600     MOVE SPACES                TO WS-NOTYOUT-OUT.
042700     MOVE DEV-T-TOKEN (DEV-IDX) TO NTO-TOKEN.
042800     MOVE WS-CAH-CITY           TO NTO-CITY.
042900     MOVE WS-MSG-TITLE          TO NTO-TITLE.
043000     MOVE WS-MSG-RESULT         TO NTO-RESULT.
043100     MOVE WS-NOTYOUT-OUT        TO NOTYOUT-RECORD.
043200     WRITE NOTYOUT-RECORD.
043300 460-EXIT.
043400     EXIT.
043500
043600*----------------------------------------------------------------
043700*  FINAL TOTALS - CLRTOT CARRIES THE EVALUATION-SIDE COUNTS
043800*----------------------------------------------------------------
043900 700-READ-CLRTOT.
044000     MOVE LOW-VALUES TO WS-CLRTOT-RAW.
044100     READ CLRTOT
044200         AT END
044300             CONTINUE
044400     END-READ.
044500     MOVE CLRTOT-RECORD TO WS-CLRTOT-RAW.
044600 700-EXIT.
044700     EXIT.
044800
044900 800-WRITE-TOTALS.
045000     MOVE BLANK-LINE            TO STNRPT-RECORD.
045100     WRITE STNRPT-RECORD.
045200     MOVE TOTALS-SECTION-HEADING TO STNRPT-RECORD.
045300     WRITE STNRPT-RECORD.
045400     MOVE BLANK-LINE            TO STNRPT-RECORD.
045500     WRITE STNRPT-RECORD.
045600
045700     MOVE TKI-STATIONS-READ TO TL1-VALUE.
045800     MOVE TOTALS-LINE-1 TO STNRPT-RECORD.
045900     WRITE STNRPT-RECORD.
046000
046100     MOVE TKI-STATIONS-EVAL TO TL2-VALUE.
046200     MOVE TOTALS-LINE-2 TO STNRPT-RECORD.
046300     WRITE STNRPT-RECORD.
046400
046500     MOVE TKI-CITIES TO TL3-VALUE.
046600     MOVE TOTALS-LINE-3 TO STNRPT-RECORD.
046700     WRITE STNRPT-RECORD.
046800
046900     MOVE TKI-ALERTS TO TL4-VALUE.
047000     MOVE TOTALS-LINE-4 TO STNRPT-RECORD.
047100     WRITE STNRPT-RECORD.
047200
047300     MOVE TKI-RULE-1 TO TL5-RULE-1.
047400     MOVE TKI-RULE-2 TO TL5-RULE-2.
047500     MOVE TKI-RULE-3 TO TL5-RULE-3.
047600     MOVE TOTALS-LINE-5 TO STNRPT-RECORD.
047700     WRITE STNRPT-RECORD.
047800
047900     MOVE WS-SENT-COUNT TO TL6-VALUE.
048000     MOVE TOTALS-LINE-6 TO STNRPT-RECORD.
048100     WRITE STNRPT-RECORD.
048200
048300     MOVE WS-FAILED-COUNT TO TL7-VALUE.
048400     MOVE TOTALS-LINE-7 TO STNRPT-RECORD.
048500     WRITE STNRPT-RECORD.
048600
048700     MOVE WS-SKIPPED-COUNT TO TL8-VALUE.
048800     MOVE TOTALS-LINE-8 TO STNRPT-RECORD.
048900     WRITE STNRPT-RECORD.
049000 800-EXIT.
049100     EXIT.
049200
049300 900-CLEANUP.
049400     CLOSE CTYWORK, CLRTOT, DEVTOK, NOTYOUT, STNRPT.
049500 900-EXIT.
049600     EXIT.

