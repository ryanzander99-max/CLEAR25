000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CTYALRT.
000300 AUTHOR.        J SAYLES.
000400 INSTALLATION.  PROV AIR QUALITY BUREAU - ISD.
000500 DATE-WRITTEN.  09/03/88.
000600 DATE-COMPILED. 09/03/88.
000700 SECURITY.      NON-CONFIDENTIAL.
000800****************************************************************
000900*  CTYALRT
001000*  ORIGINALLY THE STATE-LEVEL CONTROL-BREAK SALARY SUMMARY.
001100*  REWORKED TO BREAK ON TARGET CITY OVER THE STNEVAL RESULT
001200*  WORK FILE.  FOR EACH OF THE FOUR TARGET CITIES IT COMPUTES
001300*  THE R-SQUARED-WEIGHTED PREDICTED PM2.5 AND THE MAXIMUM
001400*  STATION PREDICTION, RUNS THE THREE-RULE SMOKE DETECTION
001500*  LADDER, AND WRITES A CITY-ALERT RECORD.  ACCUMULATES THE RUN
001600*  CONTROL TOTALS CARRIED FORWARD TO NOTIFYD.
001700*----------------------------------------------------------------
001800*  CHANGE LOG
001900*  09/03/88  JS     ORIGINAL - CONTROL BREAK BY STATE.            JS88    
002000*  04/17/90  JS     ADDED GRAND TOTAL LINE AT END OF BREAK.       JS90    
002100*  06/02/92  RFK    REQ 4688 - BREAK FIELD NOW A 4-ENTRY FIXED    RFK92   
002200*                   TABLE INSTEAD OF RELYING ON SORTED INPUT -    RFK92   
002300*                   UPSTREAM DETAIL FILE IS IN VALUE ORDER, NOT   RFK92   
002400*                   BREAK-FIELD ORDER, SO THE CITY LIST DRIVES    RFK92   
002500*                   THE SCAN INSTEAD OF A READ-AHEAD COMPARE.     RFK92   
002600*  02/11/94  RFK    REQ 4901 - ADD REGIONAL/DISTANT/CORRIDOR      RFK94   
002700*                   STATION CATEGORIES FROM THE STATION MASTER.   RFK94   
002800*  09/19/96  LMP    REQ 5266 - THREE-RULE SMOKE DETECTION LADDER  LMP96   
002900*                   (REGIONAL, DISTANT-SEQUENTIAL, CORRIDOR).     LMP96   
003000*  11/17/98  LMP    Y2K REMEDIATION - ACCEPT FROM DATE YYYYMMDD   LMP98   
003100*                   REPLACES THE OLD 2-DIGIT DATE ACCEPT.         LMP98   
003200*  02/04/99  LMP    Y2K SIGN-OFF.                                 LMP99   
003300*  07/14/03  DWT    REQ 6188 - R-SQUARED WEIGHTING REPLACES THE   DWT03   
003400*                   OLD STRAIGHT AVERAGE OF STATION PREDICTIONS.  DWT03   
003500*  04/21/09  DWT    REQ 7010 - PROGRAM RENAMED CTYALRT/CLRSKY.    DWT09   
003600*  10/30/12  GSN    REQ 7544 - CONTROL TOTALS NOW WRITTEN TO THE  GSN12   
003700*                   CLRTOT WORK FILE FOR NOTIFYD TO CARRY INTO    GSN12   
003800*                   THE COMBINED END-OF-RUN TOTALS SECTION.       GSN12   
003900****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-370.
004300 OBJECT-COMPUTER.  IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT STNMSTR  ASSIGN TO STNMSTR
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-STNMSTR-STATUS.
005100
005200     SELECT STNWORK  ASSIGN TO STNWORK
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-STNWORK-STATUS.
005500
005600     SELECT RDGPREV  ASSIGN TO RDGPREV
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-RDGPREV-STATUS.
005900
006000     SELECT CTYWORK  ASSIGN TO CTYWORK
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-CTYWORK-STATUS.
006300
006400     SELECT CLRTOT   ASSIGN TO CLRTOT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-CLRTOT-STATUS.
006700
006800     SELECT STNRPT   ASSIGN TO STNRPT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-STNRPT-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  STNMSTR
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 92 CHARACTERS
007800     DATA RECORD IS STNMSTR-RECORD.
007900 01  STNMSTR-RECORD          PIC X(92).
008000
008100 FD  STNWORK
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 74 CHARACTERS
008500     DATA RECORD IS STNWORK-RECORD.
008600 01  STNWORK-RECORD          PIC X(74).
008700
008800 FD  RDGPREV
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 16 CHARACTERS
009200     DATA RECORD IS RDGPREV-RECORD.
009300 01  RDGPREV-RECORD          PIC X(16).
009400
009500 FD  CTYWORK
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 80 CHARACTERS
009900     DATA RECORD IS CTYWORK-RECORD.
010000 01  CTYWORK-RECORD          PIC X(80).
010100
010200 FD  CLRTOT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 30 CHARACTERS
010600     DATA RECORD IS CLRTOT-RECORD.
010700 01  CLRTOT-RECORD           PIC X(30).
010800
010900 FD  STNRPT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 132 CHARACTERS
011300     DATA RECORD IS STNRPT-RECORD.
011400 01  STNRPT-RECORD           PIC X(132).
011500
011600 WORKING-STORAGE SECTION.
011700
011800 01  WS-FILE-STATUSES.
011900     05  WS-STNMSTR-STATUS       PIC X(02).
012000     05  WS-STNWORK-STATUS       PIC X(02).
012100     05  WS-RDGPREV-STATUS       PIC X(02).
012200     05  WS-CTYWORK-STATUS       PIC X(02).
012300     05  WS-CLRTOT-STATUS        PIC X(02).
012400     05  WS-STNRPT-STATUS        PIC X(02).
012500
012600 01  WS-SWITCHES.
012700     05  WS-MSTR-EOF-SW          PIC X     VALUE 'N'.
012800         88  MSTR-EOF                      VALUE 'Y'.
012900     05  WS-WORK-EOF-SW          PIC X     VALUE 'N'.
013000         88  WORK-EOF                      VALUE 'Y'.
013100     05  WS-PREV-EOF-SW          PIC X     VALUE 'N'.
013200         88  PREV-EOF                      VALUE 'Y'.
013300     05  WS-FOUND-SW             PIC X     VALUE 'N'.
013400         88  ENTRY-FOUND                   VALUE 'Y'.
013500     05  WS-RULE1-SW             PIC X     VALUE 'N'.
013600         88  RULE1-FIRED                   VALUE 'Y'.
013700     05  WS-RULE2A-SW            PIC X     VALUE 'N'.
013800         88  RULE2A-FIRED                  VALUE 'Y'.
013900     05  WS-RULE2B-SW            PIC X     VALUE 'N'.
014000         88  RULE2B-FIRED                  VALUE 'Y'.
014100     05  WS-RULE3-SW             PIC X     VALUE 'N'.
014200         88  RULE3-FIRED                   VALUE 'Y'.
014300     05  WS-ANY-RULE-SW          PIC X     VALUE 'N'.
014400         88  ANY-RULE-FIRED                VALUE 'Y'.
014500
014600*** MASTER LOOKUP TABLE - TIER/DISTANCE/R PER STATION ID, NEEDED
014700*** HERE FOR CATEGORIZATION AND WEIGHTING; STNWORK DOES NOT
014800*** CARRY THESE FIELDS.
014900 01  STATION-TABLE.
015000     05  STATION-ENTRY OCCURS 300 TIMES
015100                        INDEXED BY STM-IDX.
015200         10  STM-T-ID             PIC X(10).
015300         10  STM-T-TIER           PIC 9.
015400         10  STM-T-DISTANCE       PIC 9(4)V9.
015500         10  STM-T-R              PIC S9V9(4).
015600 77  WS-STATION-COUNT            PIC 9(5)  COMP.
015700
015800 01  RESULT-TABLE.
015900     05  RESULT-ENTRY OCCURS 300 TIMES
016000                        INDEXED BY RES-IDX.
016100         10  RES-T-STN-ID         PIC X(10).
016200         10  RES-T-STN-NAME       PIC X(20).
016300         10  RES-T-CITY           PIC X(10).
016400         10  RES-T-PM25           PIC 9(4)V9.
016500         10  RES-T-PREDICTED      PIC 9(4)V9.
016600         10  RES-T-LEVEL-CODE     PIC 9.
016700         10  RES-T-LEVEL-NAME     PIC X(09).
016800         10  RES-T-LEAD-TIME      PIC X(09).
016900 77  WS-RESULT-COUNT              PIC 9(5)  COMP.
017000
017100 01  PREV-READING-TABLE.
017200     05  PRV-ENTRY OCCURS 300 TIMES
017300                        INDEXED BY PRV-IDX.
017400         10  PRV-T-STN-ID         PIC X(10).
017500         10  PRV-T-PM25           PIC 9(4)V9.
017600 77  WS-PREV-COUNT                PIC 9(5)  COMP.
017700
017800*** RAW/VALIDATED VIEW OF A MASTER RECORD, SAME DEFAULTING RULES
017900*** AS THE LOADER IN STNEVAL.
018000 01  WS-STM-RAW.
018100     05  WS-RAW-ID               PIC X(10).
018200     05  WS-RAW-NAME-SKIP        PIC X(20).
018300     05  WS-RAW-CITY-SKIP        PIC X(10).
018400     05  WS-RAW-DISTANCE         PIC X(05).
018500     05  WS-RAW-DIRECTION-SKIP   PIC X(03).
018600     05  WS-RAW-TIER             PIC X(01).
018700     05  WS-RAW-R                PIC X(05).
018800     05  FILLER                  PIC X(38).
018900 01  WS-STM-EDIT REDEFINES WS-STM-RAW.
019000     05  WS-STM-E-ID             PIC X(10).
019100     05  WS-STM-E-DISTANCE       PIC 9(4)V9.
019200     05  WS-STM-E-TIER           PIC 9.
019300     05  WS-STM-E-R              PIC S9V9(4).
019400     05  FILLER                  PIC X(71).
019500
019600*** THE FOUR TARGET CITIES - NAMED THEN RE-SEEN AS A TABLE SO
019700*** THE CITY-BREAK LOOP CAN DRIVE OFF AN INDEXED SUBSCRIPT.
019800 01  CITY-NAMES-NAMED.
019900     05  CTY-1                   PIC X(10) VALUE 'TORONTO'.
020000     05  CTY-2                   PIC X(10) VALUE 'MONTREAL'.
020100     05  CTY-3                   PIC X(10) VALUE 'EDMONTON'.
020200     05  CTY-4                   PIC X(10) VALUE 'VANCOUVER'.
020300 01  CITY-NAMES-TABLE REDEFINES CITY-NAMES-NAMED.
020400     05  CTY-NAME OCCURS 4 TIMES
020500                  INDEXED BY CTY-IDX
020600                  PIC X(10).
020700
020800*** EXCLUSION LIST, AS IN STNEVAL, APPLIED AGAIN WHILE RELOADING
020900*** THE STATION MASTER FOR TIER/DISTANCE/R.
021000 01  EXCLUDED-STATIONS-NAMED.
021100     05  EXCL-1                  PIC X(10) VALUE '50308'.
021200     05  EXCL-2                  PIC X(10) VALUE '50310'.
021300     05  EXCL-3                  PIC X(10) VALUE '50313'.
021400     05  EXCL-4                  PIC X(10) VALUE '50314'.
021500     05  EXCL-5                  PIC X(10) VALUE '55702'.
021600 01  EXCLUDED-STATIONS-TABLE REDEFINES EXCLUDED-STATIONS-NAMED.
021700     05  EXCL-STN-ID OCCURS 5 TIMES
021800                     INDEXED BY EXCL-IDX
021900                     PIC X(10).
022000
022100*** ALERT LEVEL NAME LOOKUP BY CODE, SAME IDIOM AS STNEVAL.
022200 01  ALERT-LEVEL-NAMES.
022300     05  LVL-NAME-1              PIC X(09) VALUE 'LOW'.
022400     05  LVL-NAME-2              PIC X(09) VALUE 'MODERATE'.
022500     05  LVL-NAME-3              PIC X(09) VALUE 'HIGH'.
022600     05  LVL-NAME-4              PIC X(09) VALUE 'VERY HIGH'.
022700     05  LVL-NAME-5              PIC X(09) VALUE 'EXTREME'.
022800 01  ALERT-LEVEL-TABLE REDEFINES ALERT-LEVEL-NAMES.
022900     05  LVL-NAME OCCURS 5 TIMES PIC X(09).
023000
023100 01  WS-COUNTERS-AND-ACCUMULATORS.
023200     05  WS-STNS-READ            PIC 9(5)  COMP.
023300     05  WS-STNS-EVAL            PIC 9(5)  COMP.
023400     05  WS-CITIES-DONE          PIC 9(3)  COMP.
023500     05  WS-ALERTS-RAISED        PIC 9(3)  COMP.
023600     05  WS-RULE-1-COUNT         PIC 9(3)  COMP.
023700     05  WS-RULE-2-COUNT         PIC 9(3)  COMP.
023800     05  WS-RULE-3-COUNT         PIC 9(3)  COMP.
023900
024000 01  WS-CITY-ACCUM.
024100     05  WS-WSUM                 PIC S9(7)V9(4) COMP-3.
024200     05  WS-WWGT                 PIC S9(5)V9(4) COMP-3.
024300     05  WS-WEIGHT-THIS-STN      PIC S9V9(4)    COMP-3.
024400     05  WS-MAXPRED              PIC 9(4)V9.
024500     05  WS-WEIGHTED-PRED        PIC 9(4)V9.
024600     05  WS-WEIGHTED-LVL-CODE    PIC 9.
024700     05  WS-WEIGHTED-LVL-NAME    PIC X(09).
024800     05  WS-TRIGGER-1            PIC X(20).
024900     05  WS-TRIGGER-2            PIC X(20).
025000     05  WS-R1-TRIGGER           PIC X(20).
025100     05  WS-R2A-TRIGGER          PIC X(20).
025200     05  WS-R2B-TRIGGER          PIC X(20).
025300     05  WS-R3-TRIGGER           PIC X(20).
025400     05  WS-RULE-NAME            PIC X(05).
025500     05  WS-CITY-ROW-COUNT       PIC 9(3)  COMP.
025600
025700 01  WS-CTYWORK-OUT.
025800     05  WKO-CITY                PIC X(10).
025900     05  WKO-ALERT-FLAG          PIC X.
026000     05  WKO-RULE                PIC X(05).
026100     05  WKO-TRIGGER-1           PIC X(20).
026200     05  WKO-TRIGGER-2           PIC X(20).
026300     05  WKO-WEIGHTED-PM25       PIC 9(4)V9.
026400     05  WKO-MAX-PM25            PIC 9(4)V9.
026500     05  WKO-LEVEL-CODE          PIC 9.
026600     05  WKO-LEVEL-NAME          PIC X(09).
026700     05  FILLER                  PIC X(04).
026800
026900 01  WS-CLRTOT-OUT.
027000     05  TKO-STATIONS-READ       PIC 9(5).
027100     05  TKO-STATIONS-EVAL       PIC 9(5).
027200     05  TKO-CITIES              PIC 9(3).
027300     05  TKO-ALERTS              PIC 9(3).
027400     05  TKO-RULE-1              PIC 9(3).
027500     05  TKO-RULE-2              PIC 9(3).
027600     05  TKO-RULE-3              PIC 9(3).
027700     05  FILLER                  PIC X(05).
027800
027900 01  CITY-SECTION-HEADING.
028000     05  FILLER                  PIC X(02)  VALUE SPACES.
028100     05  FILLER                  PIC X(38)  VALUE
028200         'CITY ALERT SUMMARY'.
028300     05  FILLER                  PIC X(92)  VALUE SPACES.
028400 01  CITY-COLUMN-HEADING.
028500     05  FILLER                  PIC X(10)  VALUE 'CITY'.
028600     05  FILLER                  PIC X(02)  VALUE SPACES.
028700     05  FILLER                  PIC X(05)  VALUE 'ALERT'.
028800     05  FILLER                  PIC X(02)  VALUE SPACES.
028900     05  FILLER                  PIC X(05)  VALUE 'RULE'.
029000     05  FILLER                  PIC X(02)  VALUE SPACES.
029100     05  FILLER                  PIC X(09)  VALUE 'WEIGHTED'.
029200     05  FILLER                  PIC X(02)  VALUE SPACES.
029300     05  FILLER                  PIC X(09)  VALUE 'MAX'.
029400     05  FILLER                  PIC X(02)  VALUE SPACES.
029500     05  FILLER                  PIC X(09)  VALUE 'LEVEL'.
029600     05  FILLER                  PIC X(02)  VALUE SPACES.
029700     05  FILLER                  PIC X(20)  VALUE 'TRIGGER STN 1'.
029800     05  FILLER                  PIC X(02)  VALUE SPACES.
029900     05  FILLER                  PIC X(20)  VALUE 'TRIGGER STN 2'.
030000     05  FILLER                  PIC X(21)  VALUE SPACES.
030100
030200 01  CITY-DETAIL-LINE.
030300     05  CDL-CITY                PIC X(10).
030400     05  FILLER                  PIC X(02)  VALUE SPACES.
030500     05  CDL-ALERT                PIC X(05).
030600     05  FILLER                  PIC X(02)  VALUE SPACES.
030700     05  CDL-RULE                 PIC X(05).
030800     05  FILLER                  PIC X(02)  VALUE SPACES.
030900     05  CDL-WEIGHTED             PIC ZZZZ9.9.
031000     05  FILLER                  PIC X(02)  VALUE SPACES.
031100     05  CDL-MAX                  PIC ZZZZ9.9.
031200     05  FILLER                  PIC X(02)  VALUE SPACES.
031300     05  CDL-LEVEL                PIC X(09).
031400     05  FILLER                  PIC X(02)  VALUE SPACES.
031500     05  CDL-TRIGGER-1            PIC X(20).
031600     05  FILLER                  PIC X(02)  VALUE SPACES.
031700     05  CDL-TRIGGER-2            PIC X(20).
031800     05  FILLER                  PIC X(21)  VALUE SPACES.
031900
032000 77  BLANK-LINE                  PIC X(132) VALUE SPACES.
032100
032200 PROCEDURE DIVISION.
032300 000-MAIN.
032400     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
032500     PERFORM 200-LOAD-ONE-STATION THRU 200-EXIT
032600         UNTIL MSTR-EOF.
032700     PERFORM 300-LOAD-ONE-RESULT THRU 300-EXIT
032800         UNTIL WORK-EOF.
032900     PERFORM 320-LOAD-ONE-PREV THRU 320-EXIT
033000         UNTIL PREV-EOF.
033100     PERFORM 400-WRITE-CITY-HEADING THRU 400-EXIT.
033200     SET CTY-IDX TO 1.
033300     PERFORM 500-PROCESS-ONE-CITY THRU 500-EXIT
033400         UNTIL CTY-IDX > 4.
033500     PERFORM 800-WRITE-TOTALS THRU 800-EXIT.
033600     PERFORM 900-CLEANUP THRU 900-EXIT.
033700     MOVE +0 TO RETURN-CODE.
033800     GOBACK.
033900
034000 100-HOUSEKEEPING.
034100     OPEN INPUT  STNMSTR.
034200     OPEN INPUT  STNWORK.
034300     OPEN INPUT  RDGPREV.
034400     OPEN OUTPUT CTYWORK.
034500     OPEN OUTPUT CLRTOT.
034600     OPEN EXTEND STNRPT.
034700     INITIALIZE STATION-TABLE, RESULT-TABLE, PREV-READING-TABLE,
034800                WS-COUNTERS-AND-ACCUMULATORS.
034900     PERFORM 210-READ-STNMSTR THRU 210-EXIT.
035000     PERFORM 310-READ-STNWORK THRU 310-EXIT.
035100     PERFORM 330-READ-RDGPREV THRU 330-EXIT.
035200 100-EXIT.
035300     EXIT.
035400
035500*----------------------------------------------------------------
035600*  RELOAD STATION MASTER FOR TIER/DISTANCE/R
035700*----------------------------------------------------------------
035800 200-LOAD-ONE-STATION.
035900     MOVE STNMSTR-RECORD TO WS-STM-RAW.
036000     ADD 1 TO WS-STNS-READ.
036100     PERFORM 220-CHECK-EXCLUDED THRU 220-EXIT.
036200     IF NOT ENTRY-FOUND
036300         PERFORM 230-EDIT-AND-DEFAULT THRU 230-EXIT
036400         PERFORM 240-APPEND-STATION THRU 240-EXIT
036500     END-IF.
036600     PERFORM 210-READ-STNMSTR THRU 210-EXIT.
036700 200-EXIT.
036800     EXIT.
036900
037000 210-READ-STNMSTR.
037100     READ STNMSTR
037200         AT END
037300             MOVE 'Y' TO WS-MSTR-EOF-SW
037400     END-READ.
037500 210-EXIT.
037600     EXIT.
037700
037800 220-CHECK-EXCLUDED.
037900     MOVE 'N' TO WS-FOUND-SW.
038000     SET EXCL-IDX TO 1.
038100     SEARCH EXCL-STN-ID
038200         AT END
038300             MOVE 'N' TO WS-FOUND-SW
038400         WHEN EXCL-STN-ID (EXCL-IDX) = WS-RAW-ID
038500             MOVE 'Y' TO WS-FOUND-SW
038600     END-SEARCH.
038700 220-EXIT.
038800     EXIT.
038900
039000 230-EDIT-AND-DEFAULT.
039100     MOVE WS-RAW-ID TO WS-STM-E-ID.
039200     IF WS-RAW-DISTANCE IS NUMERIC
039300         MOVE WS-RAW-DISTANCE TO WS-STM-E-DISTANCE
039400     ELSE
039500         MOVE 0 TO WS-STM-E-DISTANCE
039600     END-IF.
039700     IF WS-RAW-TIER IS NUMERIC AND WS-RAW-TIER > 0
039800         MOVE WS-RAW-TIER TO WS-STM-E-TIER
039900     ELSE
040000         MOVE 1 TO WS-STM-E-TIER
040100     END-IF.
040200     IF WS-RAW-R IS NUMERIC
040300         MOVE WS-RAW-R TO WS-STM-E-R
040400     ELSE
040500         MOVE 0 TO WS-STM-E-R
040600     END-IF.
040700 230-EXIT.
040800     EXIT.
040900
041000 240-APPEND-STATION.
041100     ADD 1 TO WS-STATION-COUNT.
041200     SET STM-IDX TO WS-STATION-COUNT.
041300     MOVE WS-STM-E-ID       TO STM-T-ID (STM-IDX).
041400     MOVE WS-STM-E-DISTANCE TO STM-T-DISTANCE (STM-IDX).
041500     MOVE WS-STM-E-TIER     TO STM-T-TIER (STM-IDX).
041600     MOVE WS-STM-E-R        TO STM-T-R (STM-IDX).
041700 240-EXIT.
041800     EXIT.
041900
042000*----------------------------------------------------------------
042100*  LOAD STATION RESULTS (STNEVAL OUTPUT)
042200*----------------------------------------------------------------
042300 300-LOAD-ONE-RESULT.
042400     ADD 1 TO WS-RESULT-COUNT.
042500     SET RES-IDX TO WS-RESULT-COUNT.
042600     MOVE STNWORK-RECORD (01:10) TO RES-T-STN-ID (RES-IDX).
042700     MOVE STNWORK-RECORD (11:20) TO RES-T-STN-NAME (RES-IDX).
042800     MOVE STNWORK-RECORD (31:10) TO RES-T-CITY (RES-IDX).
042900     MOVE STNWORK-RECORD (41:05) TO RES-T-PM25 (RES-IDX).
043000     MOVE STNWORK-RECORD (46:05) TO RES-T-PREDICTED (RES-IDX).
043100     MOVE STNWORK-RECORD (51:01) TO RES-T-LEVEL-CODE (RES-IDX).
043200     MOVE STNWORK-RECORD (52:09) TO RES-T-LEVEL-NAME (RES-IDX).
043300     MOVE STNWORK-RECORD (61:09) TO RES-T-LEAD-TIME (RES-IDX).
043400     ADD 1 TO WS-STNS-EVAL.
043500     PERFORM 310-READ-STNWORK THRU 310-EXIT.
043600 300-EXIT.
043700     EXIT.
043800
043900 310-READ-STNWORK.
044000     READ STNWORK
044100         AT END
044200             MOVE 'Y' TO WS-WORK-EOF-SW
044300     END-READ.
044400 310-EXIT.
044500     EXIT.
044600
044700*----------------------------------------------------------------
044800*  LOAD PREVIOUS-HOUR READINGS (FILE MAY BE EMPTY OR ABSENT)
044900*----------------------------------------------------------------
045000 320-LOAD-ONE-PREV.
045100     ADD 1 TO WS-PREV-COUNT.
045200     SET PRV-IDX TO WS-PREV-COUNT.
045300     MOVE RDGPREV-RECORD (1:10) TO PRV-T-STN-ID (PRV-IDX).
045400     MOVE RDGPREV-RECORD (11:5) TO PRV-T-PM25 (PRV-IDX).
045500     PERFORM 330-READ-RDGPREV THRU 330-EXIT.
045600 320-EXIT.
045700     EXIT.
045800
045900 330-READ-RDGPREV.
046000     READ RDGPREV
046100         AT END
046200             MOVE 'Y' TO WS-PREV-EOF-SW
046300     END-READ.
046400 330-EXIT.
046500     EXIT.
046600
046700*----------------------------------------------------------------
046800*  CITY-ALERT-ENGINE - ONE PASS PER TARGET CITY
046900*----------------------------------------------------------------
047000 500-PROCESS-ONE-CITY.
047100     PERFORM 510-INIT-CITY-ACCUM THRU 510-EXIT.
047200     SET RES-IDX TO 1.
047300     PERFORM 520-SCAN-ONE-RESULT THRU 520-EXIT
047400         UNTIL RES-IDX > WS-RESULT-COUNT.
047500     PERFORM 560-COMPUTE-WEIGHTED THRU 560-EXIT.
047600     PERFORM 570-CLASSIFY-WEIGHTED THRU 570-EXIT.
047700     PERFORM 580-APPLY-RULES THRU 580-EXIT.
047800     PERFORM 600-WRITE-CITY-RECORD THRU 600-EXIT.
047900     ADD 1 TO WS-CITIES-DONE.
048000     SET CTY-IDX UP BY 1.
048100 500-EXIT.
048200     EXIT.
048300
048400 510-INIT-CITY-ACCUM.
048500     MOVE 0     TO WS-WSUM WS-WWGT WS-MAXPRED.
048600     MOVE 0     TO WS-CITY-ROW-COUNT.
048700     MOVE 'N'   TO WS-RULE1-SW WS-RULE2A-SW WS-RULE2B-SW
048800                   WS-RULE3-SW WS-ANY-RULE-SW.
048900     MOVE SPACES TO WS-TRIGGER-1 WS-TRIGGER-2 WS-RULE-NAME
049000                   WS-R1-TRIGGER WS-R2A-TRIGGER WS-R2B-TRIGGER
049100                   WS-R3-TRIGGER.
049200 510-EXIT.
049300     EXIT.
049400
049500 520-SCAN-ONE-RESULT.
049600     IF RES-T-CITY (RES-IDX) = CTY-NAME (CTY-IDX)
049700         PERFORM 530-ACCUMULATE-ONE THRU 530-EXIT
049800         PERFORM 540-FIND-MASTER-ENTRY THRU 540-EXIT
049900         PERFORM 550-CHECK-RULES-FOR-ROW THRU 550-EXIT
050000     END-IF.
050100     SET RES-IDX UP BY 1.
050200 520-EXIT.
050300     EXIT.
050400
050500 530-ACCUMULATE-ONE.
050600     ADD 1 TO WS-CITY-ROW-COUNT.
050700     IF RES-T-PREDICTED (RES-IDX) > WS-MAXPRED
050800         MOVE RES-T-PREDICTED (RES-IDX) TO WS-MAXPRED
050900     END-IF.
051000 530-EXIT.
051100     EXIT.
051200
051300 540-FIND-MASTER-ENTRY.
051400     MOVE 'N' TO WS-FOUND-SW.
051500     SET STM-IDX TO 1.
051600     SEARCH STATION-ENTRY
051700         AT END
051800             MOVE 'N' TO WS-FOUND-SW
051900         WHEN STM-T-ID (STM-IDX) = RES-T-STN-ID (RES-IDX)
052000             MOVE 'Y' TO WS-FOUND-SW
052100     END-SEARCH.
052200     IF ENTRY-FOUND
052300         COMPUTE WS-WEIGHT-THIS-STN =
052400             STM-T-R (STM-IDX) * STM-T-R (STM-IDX)
052500         IF WS-WEIGHT-THIS-STN < 0.1
052600             MOVE 0.1 TO WS-WEIGHT-THIS-STN
052700         END-IF
052800         ADD WS-WEIGHT-THIS-STN TO WS-WWGT
052900         COMPUTE WS-WSUM = WS-WSUM +
053000             (WS-WEIGHT-THIS-STN * RES-T-PREDICTED (RES-IDX))
053100     END-IF.
053200 540-EXIT.
053300     EXIT.
053400
053500*----------------------------------------------------------------
053600*  STATION CATEGORIES (CITY-ALERT-ENGINE)
053700*  REGIONAL   - TIER = 1 AND DISTANCE <= 600
053800*  DISTANT    - DISTANCE > 600 (ANY TIER)
053900*  CORRIDOR   - TIER >= 2 AND DISTANCE <= 400
054000*  INTERMED   - 200 <= DISTANCE <= 600 (ANY TIER), RULE 2 ONLY
054100*----------------------------------------------------------------
054200 550-CHECK-RULES-FOR-ROW.
054300     IF NOT ENTRY-FOUND
054400         GO TO 550-EXIT
054500     END-IF.
054600
054700     IF NOT RULE1-FIRED
054800         IF STM-T-TIER (STM-IDX) = 1
054900         AND STM-T-DISTANCE (STM-IDX) <= 600
055000         AND RES-T-PM25 (RES-IDX) >= 40
055100             MOVE 'Y' TO WS-RULE1-SW
055200             MOVE RES-T-STN-NAME (RES-IDX) TO WS-R1-TRIGGER
055300         END-IF
055400     END-IF.
055500
055600     IF WS-PREV-COUNT > 0
055700         IF STM-T-DISTANCE (STM-IDX) > 600
055800         AND RES-T-PM25 (RES-IDX) >= 35
055900         AND NOT RULE2A-FIRED
056000             MOVE 'Y' TO WS-RULE2A-SW
056100             MOVE RES-T-STN-NAME (RES-IDX) TO WS-R2A-TRIGGER
056200         END-IF
056300
056400         IF STM-T-DISTANCE (STM-IDX) >= 200
056500         AND STM-T-DISTANCE (STM-IDX) <= 600
056600         AND RES-T-PM25 (RES-IDX) >= 20
056700         AND NOT RULE2B-FIRED
056800             PERFORM 555-CHECK-PREV-READING THRU 555-EXIT
056900         END-IF
057000     END-IF.
057100
057200     IF STM-T-TIER (STM-IDX) >= 2
057300     AND STM-T-DISTANCE (STM-IDX) <= 400
057400     AND RES-T-PM25 (RES-IDX) >= 40
057500     AND NOT RULE3-FIRED
057600         MOVE 'Y' TO WS-RULE3-SW
057700         MOVE RES-T-STN-NAME (RES-IDX) TO WS-R3-TRIGGER
057800     END-IF.
057900 550-EXIT.
058000     EXIT.
058100
058200 555-CHECK-PREV-READING.
058300     MOVE 'N' TO WS-FOUND-SW.
058400     SET PRV-IDX TO 1.
058500     SEARCH PRV-ENTRY
058600         AT END
058700             MOVE 'N' TO WS-FOUND-SW
058800         WHEN PRV-T-STN-ID (PRV-IDX) = RES-T-STN-ID (RES-IDX)
058900             MOVE 'Y' TO WS-FOUND-SW
059000     END-SEARCH.
059100     IF ENTRY-FOUND
059200         IF PRV-T-PM25 (PRV-IDX) >= 20
059300             MOVE 'Y' TO WS-RULE2B-SW
059400             MOVE RES-T-STN-NAME (RES-IDX) TO WS-R2B-TRIGGER
059500         END-IF
059600     END-IF.
059700 555-EXIT.
059800     EXIT.
059900
060000 560-COMPUTE-WEIGHTED.
060100     IF WS-CITY-ROW-COUNT = 0 OR WS-WWGT = 0
060200         MOVE 0 TO WS-WEIGHTED-PRED
060300     ELSE
060400         COMPUTE WS-WEIGHTED-PRED ROUNDED =
060500             WS-WSUM / WS-WWGT
060600     END-IF.
060700 560-EXIT.
060800     EXIT.
060900
061000 570-CLASSIFY-WEIGHTED.
061100     EVALUATE TRUE
061200         WHEN WS-WEIGHTED-PRED >= 120
061300             MOVE 5 TO WS-WEIGHTED-LVL-CODE
061400         WHEN WS-WEIGHTED-PRED >= 80
061500             MOVE 4 TO WS-WEIGHTED-LVL-CODE
061600         WHEN WS-WEIGHTED-PRED >= 60
061700             MOVE 3 TO WS-WEIGHTED-LVL-CODE
061800         WHEN WS-WEIGHTED-PRED >= 20
061900             MOVE 2 TO WS-WEIGHTED-LVL-CODE
062000         WHEN OTHER
062100             MOVE 1 TO WS-WEIGHTED-LVL-CODE
062200     END-EVALUATE.
062300     MOVE LVL-NAME (WS-WEIGHTED-LVL-CODE) TO WS-WEIGHTED-LVL-NAME.
062400 570-EXIT.
062500     EXIT.
062600
062700 580-APPLY-RULES.
062800     MOVE 'N' TO WS-ANY-RULE-SW.
062900     IF RULE1-FIRED
063000         MOVE 'Y'          TO WS-ANY-RULE-SW
063100         MOVE 'RULE1'      TO WS-RULE-NAME
063200         MOVE WS-R1-TRIGGER TO WS-TRIGGER-1
063300         MOVE SPACES       TO WS-TRIGGER-2
063400         ADD 1 TO WS-RULE-1-COUNT
063500     ELSE
063600         IF RULE2A-FIRED AND RULE2B-FIRED
063700             MOVE 'Y'           TO WS-ANY-RULE-SW
063800             MOVE 'RULE2'       TO WS-RULE-NAME
063900             MOVE WS-R2A-TRIGGER TO WS-TRIGGER-1
064000             MOVE WS-R2B-TRIGGER TO WS-TRIGGER-2
064100             ADD 1 TO WS-RULE-2-COUNT
064200         ELSE
064300             IF RULE3-FIRED
064400                 MOVE 'Y'          TO WS-ANY-RULE-SW
064500                 MOVE 'RULE3'      TO WS-RULE-NAME
064600                 MOVE WS-R3-TRIGGER TO WS-TRIGGER-1
064700                 MOVE SPACES       TO WS-TRIGGER-2
064800                 ADD 1 TO WS-RULE-3-COUNT
064900             END-IF
065000         END-IF
065100     END-IF.
065200
065300     IF ANY-RULE-FIRED AND WS-WEIGHTED-LVL-CODE > 1
065400         ADD 1 TO WS-ALERTS-RAISED
065500     ELSE
065600         MOVE 'N' TO WS-ANY-RULE-SW
065700         MOVE SPACES TO WS-RULE-NAME WS-TRIGGER-1 WS-TRIGGER-2
065800     END-IF.
065900 580-EXIT.
066000     EXIT.
066100
066200 600-WRITE-CITY-RECORD.
066300     MOVE SPACES            TO WS-CTYWORK-OUT.
066400     MOVE CTY-NAME (CTY-IDX) TO WKO-CITY.
066500     IF ANY-RULE-FIRED
066600         MOVE 'Y' TO WKO-ALERT-FLAG
066700     ELSE
066800         MOVE 'N' TO WKO-ALERT-FLAG
066900     END-IF.
067000     MOVE WS-RULE-NAME       TO WKO-RULE.
067100     MOVE WS-TRIGGER-1       TO WKO-TRIGGER-1.
067200     MOVE WS-TRIGGER-2       TO WKO-TRIGGER-2.
067300     MOVE WS-WEIGHTED-PRED   TO WKO-WEIGHTED-PM25.
067400     MOVE WS-MAXPRED         TO WKO-MAX-PM25.
067500     MOVE WS-WEIGHTED-LVL-CODE TO WKO-LEVEL-CODE.
067600     MOVE WS-WEIGHTED-LVL-NAME TO WKO-LEVEL-NAME.
067700     MOVE WS-CTYWORK-OUT     TO CTYWORK-RECORD.
067800     WRITE CTYWORK-RECORD.
067900
068000     MOVE CTY-NAME (CTY-IDX)  TO CDL-CITY.
068100     IF ANY-RULE-FIRED
068200         MOVE 'Y'             TO CDL-ALERT
068300     ELSE
068400         MOVE 'N'             TO CDL-ALERT
068500     END-IF.
068600     MOVE WS-RULE-NAME        TO CDL-RULE.
068700     MOVE WS-WEIGHTED-PRED    TO CDL-WEIGHTED.
068800     MOVE WS-MAXPRED          TO CDL-MAX.
068900     MOVE WS-WEIGHTED-LVL-NAME TO CDL-LEVEL.
069000     MOVE WS-TRIGGER-1        TO CDL-TRIGGER-1.
069100     MOVE WS-TRIGGER-2        TO CDL-TRIGGER-2.
069200     MOVE CITY-DETAIL-LINE    TO STNRPT-RECORD.
069300     WRITE STNRPT-RECORD.
069400 600-EXIT.
069500     EXIT.
069600
069700*----------------------------------------------------------------
069800*  REPORT SECTION HEADINGS / TOTALS
069900*----------------------------------------------------------------
070000 400-WRITE-CITY-HEADING.
070100     MOVE BLANK-LINE TO STNRPT-RECORD.
070200     WRITE STNRPT-RECORD.
070300     MOVE CITY-SECTION-HEADING TO STNRPT-RECORD.
070400     WRITE STNRPT-RECORD.
070500     MOVE BLANK-LINE TO STNRPT-RECORD.
070600     WRITE STNRPT-RECORD.
070700     MOVE CITY-COLUMN-HEADING TO STNRPT-RECORD.
070800     WRITE STNRPT-RECORD.
070900 400-EXIT.
071000     EXIT.
071100
071200 800-WRITE-TOTALS.
071300     MOVE SPACES              TO WS-CLRTOT-OUT.
071400     MOVE WS-STNS-READ        TO TKO-STATIONS-READ.
071500     MOVE WS-STNS-EVAL        TO TKO-STATIONS-EVAL.
071600     MOVE WS-CITIES-DONE      TO TKO-CITIES.
071700     MOVE WS-ALERTS-RAISED    TO TKO-ALERTS.
071800     MOVE WS-RULE-1-COUNT     TO TKO-RULE-1.
071900     MOVE WS-RULE-2-COUNT     TO TKO-RULE-2.
072000     MOVE WS-RULE-3-COUNT     TO TKO-RULE-3.
072100     MOVE WS-CLRTOT-OUT       TO CLRTOT-RECORD.
072200     WRITE CLRTOT-RECORD.
072300 800-EXIT.
072400     EXIT.
072500
072600 900-CLEANUP.
072700     CLOSE STNMSTR, STNWORK, RDGPREV, CTYWORK, CLRTOT, STNRPT.
072800 900-EXIT.
072900     EXIT.

