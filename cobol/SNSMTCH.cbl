000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SNSMTCH.
000300 AUTHOR.        M OKONKWO-FIELDS.
000400 INSTALLATION.  PROV AIR QUALITY BUREAU - ISD.
000500 DATE-WRITTEN.  01/22/90.
000600 DATE-COMPILED. 01/22/90.
000700 SECURITY.      NON-CONFIDENTIAL.
000800****************************************************************
000900*  SNSMTCH
001000*  ORIGINALLY THE FAVOR-REQUEST COST-TABLE EDIT PROGRAM.
001100*  REWORKED AS THE OPTIONAL SENSOR-MATCH PRE-STEP THAT STANDS IN
001200*  FOR A STATION'S CURRENT-HOUR READING WHEN THE STATION HAS NO
001300*  DIRECT FEED.  CONVERTS EACH RAW SENSOR AQI OBSERVATION TO A
001400*  PM2.5 CONCENTRATION (US-EPA BREAKPOINT TABLE), THEN FOR EVERY
001500*  STATION WITH COORDINATES FINDS THE NEAREST SENSOR WITHIN 30
001600*  KM AND WRITES IT OUT AS A CURRENT-HOUR READING.  RUN AHEAD OF
001700*  STNEVAL ONLY ON DAYS THE DIRECT STATION FEED IS DOWN.
001800*----------------------------------------------------------------
001900*  CHANGE LOG
002000*  01/22/90  MOF    ORIGINAL - FAVOR REQUEST COST EDIT.           MOF90   
002100*  08/14/91  MOF    ADDED INSTRUMENT-CLASS VALIDATION TABLE.      MOF91   
002200*  03/30/94  RFK    REQ 4955 - RETIRED FAVOR-REQUEST LOGIC;       RFK94   
002300*                   PROGRAM NOW BUILDS READINGS FROM SENSOR AQI   RFK94   
002400*                   DATA WHEN THE DIRECT STATION FEED IS DOWN.    RFK94   
002500*  09/19/96  LMP    REQ 5266 - GREAT-CIRCLE MATCH AGAINST THE     LMP96   
002600*                   STATION MASTER REPLACES THE OLD FIXED ZONE    LMP96   
002700*                   LOOKUP (CALLS THE BUREAU'S CLRGCD ROUTINE).   LMP96   
002800*  11/17/98  LMP    Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN   LMP98   
002900*                   THIS PROGRAM; REVIEWED AND SIGNED OFF.        LMP98   
003000*  02/04/99  LMP    Y2K SIGN-OFF.                                 LMP99   
003100*  07/14/03  DWT    REQ 6188 - AQI-TO-CONCENTRATION BREAKPOINT    DWT03   
003200*                   TABLE REPLACES THE OLD LINEAR SCALE FACTOR.   DWT03   
003300*  04/21/09  DWT    REQ 7010 - PROGRAM RENAMED SNSMTCH/CLRSKY.    DWT09   
003400****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-370.
003800 OBJECT-COMPUTER.  IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT STNMSTR  ASSIGN TO STNMSTR
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-STNMSTR-STATUS.
004600
004700     SELECT SNSOBS   ASSIGN TO SNSOBS
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-SNSOBS-STATUS.
005000
005100     SELECT RDGCURR  ASSIGN TO RDGCURR
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-RDGCURR-STATUS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  STNMSTR
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 92 CHARACTERS
006100     DATA RECORD IS STNMSTR-RECORD.
006200 01  STNMSTR-RECORD          PIC X(92).
006300
006400 FD  SNSOBS
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 50 CHARACTERS
006800     DATA RECORD IS SNSOBS-RECORD.
006900 01  SNSOBS-RECORD           PIC X(50).
007000
007100 FD  RDGCURR
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 16 CHARACTERS
007500     DATA RECORD IS RDGCURR-RECORD.
007600 01  RDGCURR-RECORD          PIC X(16).
007700
007800 WORKING-STORAGE SECTION.
007900
008000 01  WS-FILE-STATUSES.
008100     05  WS-STNMSTR-STATUS       PIC X(02).
008200     05  WS-SNSOBS-STATUS        PIC X(02).
008300     05  WS-RDGCURR-STATUS       PIC X(02).
008400
008500 01  WS-SWITCHES.
008600     05  WS-MSTR-EOF-SW          PIC X     VALUE 'N'.
008700         88  MSTR-EOF                      VALUE 'Y'.
008800     05  WS-OBS-EOF-SW           PIC X     VALUE 'N'.
008900         88  OBS-EOF                       VALUE 'Y'.
009000     05  WS-MATCH-SW             PIC X     VALUE 'N'.
009100         88  MATCH-FOUND                   VALUE 'Y'.
009200
009300 01  STATION-TABLE.
009400     05  STATION-ENTRY OCCURS 300 TIMES
009500                        INDEXED BY STM-IDX.
009600         10  STM-T-ID             PIC X(10).
009700         10  STM-T-LAT            PIC S9(3)V9(4).
009800         10  STM-T-LON            PIC S9(3)V9(4).
009900 77  WS-STATION-COUNT            PIC 9(5)  COMP.
010000
010100 01  SENSOR-TABLE.
010200     05  SENSOR-ENTRY OCCURS 500 TIMES
010300                        INDEXED BY OBS-IDX.
010400         10  OBS-T-LAT            PIC S9(3)V9(4).
010500         10  OBS-T-LON            PIC S9(3)V9(4).
010600         10  OBS-T-PM25           PIC 9(4)V9.
010700 77  WS-SENSOR-COUNT              PIC 9(5)  COMP.
010800
010900*** RAW/VALIDATED VIEW OF AN OBSERVATION RECORD JUST READ.
011000 01  WS-OBS-RAW.
011100     05  WS-RAW-LAT              PIC X(07).
011200     05  WS-RAW-LON              PIC X(07).
011300     05  WS-RAW-AQI              PIC X(04).
011400     05  FILLER                  PIC X(32).
011500 01  WS-OBS-EDIT REDEFINES WS-OBS-RAW.
011600     05  WS-OBS-E-LAT            PIC S9(3)V9(4).
011700     05  WS-OBS-E-LON            PIC S9(3)V9(4).
011800     05  WS-OBS-E-AQI            PIC 9(4).
011900     05  FILLER                  PIC X(32).
012000
012100*** AQI-TO-CONCENTRATION BREAKPOINT TABLE (US EPA PM2.5 SCALE),
012200*** KEPT AS NAMED FIELDS AND RE-SEEN AS FOUR PARALLEL TABLES -
012300*** SAME REDEFINE IDIOM USED FOR THE WEEKDAY TABLE IN THE OLD
012400*** WEATHER BULLETIN PROGRAMS.
012500 01  BP-AQI-LO-NAMED.
012600     05  BPL-1                   PIC 9(3)   VALUE 000.
012700     05  BPL-2                   PIC 9(3)   VALUE 051.
012800     05  BPL-3                   PIC 9(3)   VALUE 101.
012900     05  BPL-4                   PIC 9(3)   VALUE 151.
013000     05  BPL-5                   PIC 9(3)   VALUE 201.
013100     05  BPL-6                   PIC 9(3)   VALUE 301.
013200     05  BPL-7                   PIC 9(3)   VALUE 401.
013300 01  BP-AQI-LO-TABLE REDEFINES BP-AQI-LO-NAMED.
013400     05  BP-AQI-LO OCCURS 7 TIMES
013500                   INDEXED BY BP-IDX
013600                   PIC 9(3).
013700
013800 01  BP-AQI-HI-NAMED.
013900     05  BPH-1                   PIC 9(3)   VALUE 050.
014000     05  BPH-2                   PIC 9(3)   VALUE 100.
014100     05  BPH-3                   PIC 9(3)   VALUE 150.
014200     05  BPH-4                   PIC 9(3)   VALUE 200.
014300     05  BPH-5                   PIC 9(3)   VALUE 300.
014400     05  BPH-6                   PIC 9(3)   VALUE 400.
014500     05  BPH-7                   PIC 9(3)   VALUE 500.
014600 01  BP-AQI-HI-TABLE REDEFINES BP-AQI-HI-NAMED.
014700     05  BP-AQI-HI OCCURS 7 TIMES PIC 9(3).
014800
014900 01  BP-CLO-NAMED.
015000     05  BPCLO-1                 PIC 9(3)V9 VALUE 0000.0.
015100     05  BPCLO-2                 PIC 9(3)V9 VALUE 0012.1.
015200     05  BPCLO-3                 PIC 9(3)V9 VALUE 0035.5.
015300     05  BPCLO-4                 PIC 9(3)V9 VALUE 0055.5.
015400     05  BPCLO-5                 PIC 9(3)V9 VALUE 0150.5.
015500     05  BPCLO-6                 PIC 9(3)V9 VALUE 0250.5.
015600     05  BPCLO-7                 PIC 9(3)V9 VALUE 0350.5.
015700 01  BP-CLO-TABLE REDEFINES BP-CLO-NAMED.
015800     05  BP-CLO OCCURS 7 TIMES    PIC 9(3)V9.
015900
016000 01  BP-CHI-NAMED.
016100     05  BPCHI-1                 PIC 9(3)V9 VALUE 0012.0.
016200     05  BPCHI-2                 PIC 9(3)V9 VALUE 0035.4.
016300     05  BPCHI-3                 PIC 9(3)V9 VALUE 0055.4.
016400     05  BPCHI-4                 PIC 9(3)V9 VALUE 0150.4.
016500     05  BPCHI-5                 PIC 9(3)V9 VALUE 0250.4.
016600     05  BPCHI-6                 PIC 9(3)V9 VALUE 0350.4.
016700     05  BPCHI-7                 PIC 9(3)V9 VALUE 0500.4.
016800 01  BP-CHI-TABLE REDEFINES BP-CHI-NAMED.
016900     05  BP-CHI OCCURS 7 TIMES    PIC 9(3)V9.
017000
017100 01  WS-COUNTERS-AND-ACCUMULATORS.
017200     05  WS-STNS-READ            PIC 9(5)  COMP.
017300     05  WS-OBS-READ             PIC 9(5)  COMP.
017400     05  WS-STNS-MATCHED         PIC 9(5)  COMP.
017500     05  WS-STNS-UNMATCHED       PIC 9(5)  COMP.
017600
017700*** GREAT-CIRCLE DISTANCE WORKING AREA - PASSED TO THE BUREAU'S
017800*** CLRGCD SUBROUTINE (INPUTS IN DEGREES, RESULT IN KM).  THIS
017900*** PROGRAM HAS NO TRIG OF ITS OWN - THE SCIENTIFIC LIBRARY
018000*** CARRIES SINE/COSINE/ARC-TANGENT FOR ALL BUREAU SYSTEMS.
018100 01  WS-GCD-LINKAGE.
018200     05  WS-GCD-LAT-1            PIC S9(3)V9(4).
018300     05  WS-GCD-LON-1            PIC S9(3)V9(4).
018400     05  WS-GCD-LAT-2            PIC S9(3)V9(4).
018500     05  WS-GCD-LON-2            PIC S9(3)V9(4).
018550     05  WS-GCD-RESULT-KM        PIC S9(5)V9(2) COMP-3.
018560     05  FILLER                  PIC X(02).
018700
018800 77  WS-BEST-DISTANCE            PIC S9(5)V9(2) COMP-3.
018900 77  WS-BEST-PM25                PIC 9(4)V9.
019000
019100 01  WS-RDGCURR-OUT.
019200     05  WKO-STN-ID              PIC X(10).
019300     05  WKO-PM25                PIC 9(4)V9.
019400     05  FILLER                  PIC X(01).
019500
019600 PROCEDURE DIVISION.
019700 000-MAIN.
019800     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
019900     PERFORM 200-LOAD-ONE-STATION THRU 200-EXIT
020000         UNTIL MSTR-EOF.
020100     PERFORM 300-LOAD-ONE-OBSERVATION THRU 300-EXIT
020200         UNTIL OBS-EOF.
020300     SET STM-IDX TO 1.
020400     PERFORM 500-MATCH-ONE-STATION THRU 500-EXIT
020500         UNTIL STM-IDX > WS-STATION-COUNT.
020600     PERFORM 900-CLEANUP THRU 900-EXIT.
020700     MOVE +0 TO RETURN-CODE.
020800     GOBACK.
020900
021000 100-HOUSEKEEPING.
021100     OPEN INPUT  STNMSTR.
021200     OPEN INPUT  SNSOBS.
021300     OPEN OUTPUT RDGCURR.
021400     INITIALIZE STATION-TABLE, SENSOR-TABLE,
021500                WS-COUNTERS-AND-ACCUMULATORS.
021600     PERFORM 210-READ-STNMSTR THRU 210-EXIT.
021700     PERFORM 310-READ-SNSOBS THRU 310-EXIT.
021800 100-EXIT.
021900     EXIT.
022000
022100*----------------------------------------------------------------
022200*  STATION COORDINATES
022300*----------------------------------------------------------------
022400 200-LOAD-ONE-STATION.
022500     ADD 1 TO WS-STNS-READ.
022600     ADD 1 TO WS-STATION-COUNT.
022700     SET STM-IDX TO WS-STATION-COUNT.
022800     MOVE STNMSTR-RECORD (01:10) TO STM-T-ID (STM-IDX).
022900     IF STNMSTR-RECORD (69:7) IS NUMERIC
023000         MOVE STNMSTR-RECORD (69:7) TO STM-T-LAT (STM-IDX)
023100     ELSE
023200         MOVE 0 TO STM-T-LAT (STM-IDX)
023300     END-IF.
023400     IF STNMSTR-RECORD (76:7) IS NUMERIC
023500         MOVE STNMSTR-RECORD (76:7) TO STM-T-LON (STM-IDX)
023600     ELSE
023700         MOVE 0 TO STM-T-LON (STM-IDX)
023800     END-IF.
023900     PERFORM 210-READ-STNMSTR THRU 210-EXIT.
024000 200-EXIT.
024100     EXIT.
024200
024300 210-READ-STNMSTR.
024400     READ STNMSTR
024500         AT END
024600             MOVE 'Y' TO WS-MSTR-EOF-SW
024700     END-READ.
024800 210-EXIT.
024900     EXIT.
025000
025100*----------------------------------------------------------------
025200*  AQI-CONVERTER - APPLIED ONCE AT LOAD TIME PER OBSERVATION
025300*----------------------------------------------------------------
025400 300-LOAD-ONE-OBSERVATION.
025500     ADD 1 TO WS-OBS-READ.
025600     MOVE SNSOBS-RECORD TO WS-OBS-RAW.
025700     PERFORM 330-CONVERT-AQI THRU 330-EXIT.
025800     ADD 1 TO WS-SENSOR-COUNT.
025900     SET OBS-IDX TO WS-SENSOR-COUNT.
026000     MOVE WS-OBS-E-LAT TO OBS-T-LAT (OBS-IDX).
026100     MOVE WS-OBS-E-LON TO OBS-T-LON (OBS-IDX).
026200     MOVE WS-BEST-PM25 TO OBS-T-PM25 (OBS-IDX).
026300     PERFORM 310-READ-SNSOBS THRU 310-EXIT.
026400 300-EXIT.
026500     EXIT.
026600
026700 310-READ-SNSOBS.
026800     READ SNSOBS
026900         AT END
027000             MOVE 'Y' TO WS-OBS-EOF-SW
027100     END-READ.
027200 310-EXIT.
027300     EXIT.
027400
027500 330-CONVERT-AQI.
027600     IF WS-OBS-E-AQI <= 0
027700         MOVE 0 TO WS-BEST-PM25
027800     ELSE
027900         IF WS-OBS-E-AQI > 500
028000             MOVE WS-OBS-E-AQI TO WS-BEST-PM25
028100         ELSE
028200             SET BP-IDX TO 1
028300             SEARCH BP-AQI-LO
028400                 AT END
028500                     MOVE 0 TO WS-BEST-PM25
028600                 WHEN WS-OBS-E-AQI >= BP-AQI-LO (BP-IDX)
028700                  AND WS-OBS-E-AQI <= BP-AQI-HI (BP-IDX)
028800                     PERFORM 340-INTERPOLATE THRU 340-EXIT
028900             END-SEARCH
029000         END-IF
029100     END-IF.
029200 330-EXIT.
029300     EXIT.
029400
029500 340-INTERPOLATE.
029600     COMPUTE WS-BEST-PM25 ROUNDED =
029700         (WS-OBS-E-AQI - BP-AQI-LO (BP-IDX)) *
029800         (BP-CHI (BP-IDX) - BP-CLO (BP-IDX)) /
029900         (BP-AQI-HI (BP-IDX) - BP-AQI-LO (BP-IDX)) +
030000         BP-CLO (BP-IDX).
030100 340-EXIT.
030200     EXIT.
030300
030400*----------------------------------------------------------------
030500*  READING-MATCHER - NEAREST SENSOR WITHIN 30 KM
030600*----------------------------------------------------------------
030700 500-MATCH-ONE-STATION.
030800     MOVE 'N' TO WS-MATCH-SW.
030900     MOVE 99999.99 TO WS-BEST-DISTANCE.
031000     SET OBS-IDX TO 1.
031100     PERFORM 510-CHECK-ONE-SENSOR THRU 510-EXIT
031200         UNTIL OBS-IDX > WS-SENSOR-COUNT.
031300     IF MATCH-FOUND
031400         PERFORM 520-WRITE-READING THRU 520-EXIT
031500         ADD 1 TO WS-STNS-MATCHED
031600     ELSE
031700         ADD 1 TO WS-STNS-UNMATCHED
031800     END-IF.
031900     SET STM-IDX UP BY 1.
032000 500-EXIT.
032100     EXIT.
032200
032300 510-CHECK-ONE-SENSOR.
032400     MOVE STM-T-LAT (STM-IDX)     TO WS-GCD-LAT-1.
032500     MOVE STM-T-LON (STM-IDX)     TO WS-GCD-LON-1.
032600     MOVE OBS-T-LAT (OBS-IDX)     TO WS-GCD-LAT-2.
032700     MOVE OBS-T-LON (OBS-IDX)     TO WS-GCD-LON-2.
032800     CALL 'CLRGCD' USING WS-GCD-LINKAGE.
032900     IF WS-GCD-RESULT-KM < 30
033000     AND WS-GCD-RESULT-KM < WS-BEST-DISTANCE
033100         MOVE WS-GCD-RESULT-KM        TO WS-BEST-DISTANCE
033200         MOVE OBS-T-PM25 (OBS-IDX)    TO WS-BEST-PM25
033300         MOVE 'Y' TO WS-MATCH-SW
033400     END-IF.
033500     SET OBS-IDX UP BY 1.
033600 510-EXIT.
033700     EXIT.
033800
033900 520-WRITE-READING.
034000     MOVE SPACES           TO WS-RDGCURR-OUT.
034100     MOVE STM-T-ID (STM-IDX) TO WKO-STN-ID.
034200     MOVE WS-BEST-PM25      TO WKO-PM25.
034300     MOVE WS-RDGCURR-OUT    TO RDGCURR-RECORD.
034400     WRITE RDGCURR-RECORD.
034500 520-EXIT.
034600     EXIT.
034700
034800 900-CLEANUP.
034900     CLOSE STNMSTR, SNSOBS, RDGCURR.
035000 900-EXIT.
035100     EXIT.

