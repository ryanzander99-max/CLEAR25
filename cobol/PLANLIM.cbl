000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PLANLIM.
000300 AUTHOR.        R KOWALCHUK-MEAD.
000400 INSTALLATION.  PROV AIR QUALITY BUREAU - ISD.
000500 DATE-WRITTEN.  06/05/92.
000600 DATE-COMPILED. 06/05/92.
000700 SECURITY.      NON-CONFIDENTIAL.
000800****************************************************************
000900*  PLANLIM
001000*  ORIGINALLY A TRAINING PROGRAM ON SEARCH AND SEARCH ALL TABLE
001100*  LOOKUPS AGAINST A STATE NAME / ABBREVIATION PAIR.  REWORKED AS
001200*  THE SUBSCRIBER PLAN-LIMIT/RATE-LIMIT STEP FOR THE API FRONT
001300*  END OF THE WATCH SYSTEM - RESOLVES EACH SUBSCRIBER'S ACTIVE
001400*  PLAN, LOOKS UP ITS RATE LIMIT AND KEY QUOTA, AND RUNS THE
001500*  ROLLING ONE-HOUR WINDOW CHECK FOR ONE INCOMING REQUEST.
001600*  RUNS INDEPENDENTLY OF THE STATION/CITY/NOTIFY CHAIN.
001700*----------------------------------------------------------------
001800*  CHANGE LOG
001900*  06/05/92  RKM    ORIGINAL - STATE NAME/ABBREVIATION SEARCH AND RKM92   
002000*                   SEARCH ALL TRAINING EXAMPLE.                  RKM92   
002100*  02/14/95  LMP    REQ 5140 - RETIRED THE STATE TABLES; PROGRAM  LMP95   
002200*                   NOW RESOLVES SUBSCRIBER PLAN LIMITS OFF A     LMP95   
002300*                   SEARCH ALL PLAN TABLE.                        LMP95   
002400*  09/03/97  LMP    REQ 5540 - ADDED THE ROLLING ONE-HOUR WINDOW  LMP97   
002500*                   RATE-LIMIT CHECK.                             LMP97   
002600*  11/17/98  LMP    Y2K REMEDIATION - PLAN-EXPIRES FIELD WAS      LMP98   
002700*                   ALREADY AN 8-DIGIT YYYYMMDD; NO CHANGE        LMP98   
002800*                   NEEDED. REVIEWED AND SIGNED OFF.              LMP98   
002900*  02/04/99  LMP    Y2K SIGN-OFF.                                 LMP99   
003000*  05/12/06  DWT    REQ 6560 - MAX-KEYS AND MONTHLY/YEARLY PRICE  DWT06   
003100*                   CARRIED THROUGH TO PLANOUT FOR BILLING'S      DWT06   
003200*                   RECONCILIATION RUN.                           DWT06   
003300*  03/19/11  GSN    REQ 7390 - CLEANED UP REMAINING/RESET-SECONDS GSN11   
003400*                   ARITHMETIC TO MATCH THE REVISED RATE-LIMIT    GSN11   
003500*                   POLICY (POST-INCREMENT REMAINING ON ALLOW).   GSN11   
003600****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-370.
004000 OBJECT-COMPUTER.  IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SUBFILE  ASSIGN TO SUBFILE
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-SUBFILE-STATUS.
004800
004900     SELECT PLANOUT  ASSIGN TO PLANOUT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-PLANOUT-STATUS.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  SUBFILE
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 33 CHARACTERS
005900     DATA RECORD IS SUBFILE-RECORD.
006000 01  SUBFILE-RECORD          PIC X(33).
006100
006200 FD  PLANOUT
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 132 CHARACTERS
006600     DATA RECORD IS PLANOUT-RECORD.
006700 01  PLANOUT-RECORD          PIC X(132).
006800
006900 WORKING-STORAGE SECTION.
007000
007100 01  WS-FILE-STATUSES.
007200     05  WS-SUBFILE-STATUS        PIC X(02).
007300     05  WS-PLANOUT-STATUS        PIC X(02).
007400
007500 01  WS-SWITCHES.
007600     05  WS-SUB-EOF-SW            PIC X     VALUE 'N'.
007700         88  SUB-EOF                        VALUE 'Y'.
007800     05  WS-ALLOW-SW              PIC X     VALUE 'N'.
007900         88  REQUEST-ALLOWED                VALUE 'Y'.
008000     05  WS-RESET-WINDOW-SW       PIC X     VALUE 'N'.
008100         88  RESET-THE-WINDOW                VALUE 'Y'.
008200
008300*** PLAN LIMIT TABLE, HELD IN ASCENDING-KEY ORDER FOR SEARCH ALL
008400*** THE SAME WAY THE OLD STATE-ABBREVIATION TABLE WAS KEPT.  THE
008500*** NAMED-CONSTANT / REDEFINES PAIR BELOW IS THE SAME TRICK USED
008600*** ON THE CITY AND ALERT-LEVEL TABLES IN THE EVALUATOR PROGRAMS -
008700*** KEEPS THE RATE CARD OUT OF THE PROCEDURE DIVISION.
008800 01  PLAN-LIMITS-NAMED.
008900     05  FILLER               PIC X(08) VALUE 'BUSINESS'.
009000     05  FILLER               PIC 9(05) VALUE 10000.
009100     05  FILLER               PIC 9(03) VALUE 020.
009200     05  FILLER               PIC 9(03) VALUE 099.
009300     05  FILLER               PIC 9(03) VALUE 948.
009400     05  FILLER               PIC X(08) VALUE 'FREE    '.
009500     05  FILLER               PIC 9(05) VALUE 00100.
009600     05  FILLER               PIC 9(03) VALUE 001.
009700     05  FILLER               PIC 9(03) VALUE 000.
009800     05  FILLER               PIC 9(03) VALUE 000.
009900     05  FILLER               PIC X(08) VALUE 'PRO     '.
010000     05  FILLER               PIC 9(05) VALUE 01000.
010100     05  FILLER               PIC 9(03) VALUE 005.
010200     05  FILLER               PIC 9(03) VALUE 029.
010300     05  FILLER               PIC 9(03) VALUE 290.
010400 01  PLAN-LIMITS-TABLE REDEFINES PLAN-LIMITS-NAMED.
010500     05  PLAN-LIMIT-ENTRY OCCURS 3 TIMES
010600                 ASCENDING KEY IS PLN-NAME
010700                 INDEXED BY PLN-IDX.
010800         10  PLN-NAME             PIC X(08).
010900         10  PLN-RATE-LIMIT       PIC 9(5).
011000         10  PLN-MAX-KEYS         PIC 9(3).
011100         10  PLN-PRICE-MONTHLY    PIC 9(3).
011200         10  PLN-PRICE-YEARLY     PIC 9(3).
011300
011400 77  WS-PLAN-SEARCH               PIC X(08).
011500
011600*** RAW/VALIDATED VIEW OF A SUBSCRIBER RECORD JUST READ.
011700 01  WS-SUB-RAW.
011800     05  WS-RAW-ID                PIC X(06).
011900     05  WS-RAW-PLAN              PIC X(08).
012000     05  WS-RAW-EXPIRES           PIC X(08).
012100     05  WS-RAW-REQS              PIC X(05).
012200     05  WS-RAW-AGE               PIC X(05).
012300     05  FILLER                   PIC X(01).
012400 01  WS-SUB-EDIT REDEFINES WS-SUB-RAW.
012500     05  WS-SUB-E-ID              PIC 9(06).
012600     05  WS-SUB-E-PLAN            PIC X(08).
012700     05  WS-SUB-E-EXPIRES         PIC 9(08).
012800     05  WS-SUB-E-REQS            PIC 9(05).
012900     05  WS-SUB-E-AGE             PIC 9(05).
013000     05  FILLER                   PIC X(01).
013100
013200 01  WS-CURRENT-DATE-FIELDS.
013300     05  WS-CURRENT-DATE          PIC 9(08).
013400 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-FIELDS.
013500     05  WS-CUR-YEAR              PIC 9(04).
013600     05  WS-CUR-MONTH             PIC 9(02).
013700     05  WS-CUR-DAY               PIC 9(02).
013800
013900 77  WS-ACTIVE-PLAN               PIC X(08).
014000 77  WS-RATE-LIMIT                PIC 9(05) COMP.
014100 77  WS-MAX-KEYS                  PIC 9(03) COMP.
014200 77  WS-PRICE-MONTHLY             PIC 9(03) COMP.
014300 77  WS-PRICE-YEARLY              PIC 9(03) COMP.
014400 77  WS-EFFECTIVE-USED            PIC 9(05) COMP.
014500 77  WS-EFFECTIVE-AGE             PIC 9(05) COMP.
014600 77  WS-REMAINING                 PIC S9(05) COMP.
014700 77  WS-RESET-SECONDS             PIC S9(05) COMP.
014800
014900 01  WS-COUNTERS-AND-ACCUMULATORS.
015000     05  WS-SUBS-READ             PIC 9(05) COMP.
015100     05  WS-SUBS-ALLOWED          PIC 9(05) COMP.
015200     05  WS-SUBS-DENIED           PIC 9(05) COMP.
015300
015400***  REPORT SECTION
015500 77  BLANK-LINE                  PIC X(132) VALUE SPACES.
015600 77  REPORT-MAX-LINES            PIC 9(02)  VALUE 55.
015700 77  WS-LINE-COUNT                PIC 9(02) COMP VALUE 99.
015800 77  WS-PAGE-NUM                  PIC 9(03) COMP VALUE 0.
015900
016000 01  REPORT-HEADING-1.
016100     05  FILLER                  PIC X(02)  VALUE SPACES.
016200     05  FILLER                  PIC X(40)  VALUE
016300         'CLRSKY SUBSCRIBER PLAN/RATE-LIMIT PASS'.
016400     05  FILLER                  PIC X(80)  VALUE SPACES.
016500     05  FILLER                  PIC X(06)  VALUE 'PAGE: '.
016600     05  RH1-PAGE-NUM            PIC ZZ9.
016700
016800 01  COLUMN-HEADING-1.
016900     05  FILLER                  PIC X(08) VALUE 'SUB ID'.
017000     05  FILLER                  PIC X(02) VALUE SPACES.
017100     05  FILLER                  PIC X(08) VALUE 'STORED'.
017200     05  FILLER                  PIC X(02) VALUE SPACES.
017300     05  FILLER                  PIC X(08) VALUE 'ACTIVE'.
017400     05  FILLER                  PIC X(02) VALUE SPACES.
017500     05  FILLER                  PIC X(06) VALUE 'LIMIT'.
017600     05  FILLER                  PIC X(02) VALUE SPACES.
017700     05  FILLER                  PIC X(05) VALUE 'KEYS'.
017800     05  FILLER                  PIC X(02) VALUE SPACES.
017900     05  FILLER                  PIC X(07) VALUE 'ALLOW'.
018000     05  FILLER                  PIC X(02) VALUE SPACES.
018100     05  FILLER                  PIC X(09) VALUE 'REMAIN'.
018200     05  FILLER                  PIC X(02) VALUE SPACES.
018300     05  FILLER                  PIC X(06) VALUE 'RESET'.
018400     05  FILLER                  PIC X(58) VALUE SPACES.
018500
018600 01  DETAIL-LINE-1.
018700     05  DL1-SUB-ID              PIC 9(06).
018800     05  FILLER                  PIC X(04) VALUE SPACES.
018900     05  DL1-STORED-PLAN         PIC X(08).
019000     05  FILLER                  PIC X(02) VALUE SPACES.
019100     05  DL1-ACTIVE-PLAN         PIC X(08).
019200     05  FILLER                  PIC X(02) VALUE SPACES.
019300     05  DL1-RATE-LIMIT          PIC ZZZZ9.
019400     05  FILLER                  PIC X(03) VALUE SPACES.
019500     05  DL1-MAX-KEYS            PIC ZZ9.
019600     05  FILLER                  PIC X(04) VALUE SPACES.
019700     05  DL1-ALLOW               PIC X(01).
019800     05  FILLER                  PIC X(08) VALUE SPACES.
019900     05  DL1-REMAINING           PIC ZZZZ9.
020000     05  FILLER                  PIC X(04) VALUE SPACES.
020100     05  DL1-RESET-SECS          PIC ZZZZ9.
020200     05  FILLER                  PIC X(58) VALUE SPACES.
020300
020400 01  TOTALS-LINE-1.
020500     05  FILLER                  PIC X(22) VALUE
020600         'SUBSCRIBERS READ..... '.
020700     05  TOT1-VALUE              PIC ZZZZ9.
020800     05  FILLER                  PIC X(105) VALUE SPACES.
020900
021000 01  TOTALS-LINE-2.
021100     05  FILLER                  PIC X(22) VALUE
021200         'REQUESTS ALLOWED..... '.
021300     05  TOT2-VALUE              PIC ZZZZ9.
021400     05  FILLER                  PIC X(105) VALUE SPACES.
021500
021600 01  TOTALS-LINE-3.
021700     05  FILLER                  PIC X(22) VALUE
021800         'REQUESTS DENIED....... '.
021900     05  TOT3-VALUE              PIC ZZZZ9.
022000     05  FILLER                  PIC X(105) VALUE SPACES.
022100
022200 PROCEDURE DIVISION.
022300 000-MAIN.
022400     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
022500     PERFORM 300-PROCESS-ONE-SUB THRU 300-EXIT
022600         UNTIL SUB-EOF.
022700     PERFORM 800-WRITE-TOTALS THRU 800-EXIT.
022800     PERFORM 900-CLEANUP THRU 900-EXIT.
022900     MOVE +0 TO RETURN-CODE.
023000     GOBACK.
023100
023200 100-HOUSEKEEPING.
023300     OPEN INPUT  SUBFILE.
023400     OPEN OUTPUT PLANOUT.
023500     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS.
023600     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
023700     PERFORM 150-BUILD-PLAN-TABLE THRU 150-EXIT.
023800     PERFORM 210-READ-SUBFILE THRU 210-EXIT.
023900 100-EXIT.
024000     EXIT.
024100
024200*----------------------------------------------------------------
024300*  PLAN LIMIT TABLE - KEPT IN ASCENDING NAME ORDER FOR SEARCH ALL.
024310*  THE TABLE ITSELF LOADS FROM PLAN-LIMITS-NAMED VIA REDEFINES -
024320*  SEE WORKING-STORAGE - SO THIS STEP'S OWN JOB IS TO WALK THE
024330*  LOADED ENTRIES AND CONFIRM THE ASCENDING KEY ORDER SEARCH ALL
024340*  DEPENDS ON IS STILL THERE.  A RATE CARD RE-KEYED OUT OF ORDER
024350*  WOULD OTHERWISE FAIL SEARCH ALL SILENTLY.
024400*----------------------------------------------------------------
024500 150-BUILD-PLAN-TABLE.
024550     SET PLN-IDX TO 1.
024600     PERFORM 160-CHECK-PLAN-ORDER THRU 160-EXIT
024700         UNTIL PLN-IDX > 2.
024800 150-EXIT.
024900     EXIT.
024950
024960 160-CHECK-PLAN-ORDER.
024970     IF PLN-NAME (PLN-IDX) > PLN-NAME (PLN-IDX + 1)
024980         DISPLAY 'PLANLIM - RATE TABLE OUT OF ASCENDING ORDER'
024990     END-IF.
025000     SET PLN-IDX UP BY 1.
025100 160-EXIT.
025110     EXIT.
025200
025300 210-READ-SUBFILE.
025400     READ SUBFILE
025500         AT END
025600             MOVE 'Y' TO WS-SUB-EOF-SW
025700     END-READ.
025800     IF NOT SUB-EOF
025900         ADD 1 TO WS-SUBS-READ
026000     END-IF.
026100 210-EXIT.
026200     EXIT.
026300
026400*----------------------------------------------------------------
026500*  RESOLVE PLAN, LOOK UP LIMITS, RUN THE WINDOW CHECK
026600*----------------------------------------------------------------
026700 300-PROCESS-ONE-SUB.
026800     MOVE SUBFILE-RECORD TO WS-SUB-RAW.
026900     PERFORM 400-RESOLVE-PLAN THRU 400-EXIT.
027000     PERFORM 420-LOOKUP-PLAN-LIMITS THRU 420-EXIT.
027100     PERFORM 500-CHECK-RATE-LIMIT THRU 500-EXIT.
027200     IF WS-LINE-COUNT + 4 > REPORT-MAX-LINES
027300         PERFORM 700-WRITE-REPORT-HEADERS THRU 700-EXIT
027400     END-IF.
027500     PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT.
027600     PERFORM 210-READ-SUBFILE THRU 210-EXIT.
027700 300-EXIT.
027800     EXIT.
027900
028000 400-RESOLVE-PLAN.
028100     IF WS-SUB-E-PLAN = 'FREE    '
028200         MOVE 'FREE    ' TO WS-ACTIVE-PLAN
028300     ELSE
028400         IF WS-SUB-E-EXPIRES NOT = 0
028500         AND WS-SUB-E-EXPIRES < WS-CURRENT-DATE
028600             MOVE 'FREE    ' TO WS-ACTIVE-PLAN
028700         ELSE
028800             MOVE WS-SUB-E-PLAN TO WS-ACTIVE-PLAN
028900         END-IF
029000     END-IF.
029100 400-EXIT.
029200     EXIT.
029300
029400 420-LOOKUP-PLAN-LIMITS.
029500     MOVE WS-ACTIVE-PLAN TO WS-PLAN-SEARCH.
029600     SEARCH ALL PLAN-LIMIT-ENTRY
029700         AT END
029800             MOVE 100 TO WS-RATE-LIMIT
029900             MOVE 1   TO WS-MAX-KEYS
030000             MOVE 0   TO WS-PRICE-MONTHLY
030100             MOVE 0   TO WS-PRICE-YEARLY
030200         WHEN PLN-NAME (PLN-IDX) = WS-PLAN-SEARCH
030300             MOVE PLN-RATE-LIMIT (PLN-IDX)    TO WS-RATE-LIMIT
030400             MOVE PLN-MAX-KEYS (PLN-IDX)      TO WS-MAX-KEYS
030500             MOVE PLN-PRICE-MONTHLY (PLN-IDX) TO WS-PRICE-MONTHLY
030600             MOVE PLN-PRICE-YEARLY (PLN-IDX)  TO WS-PRICE-YEARLY
030700     END-SEARCH.
030800 420-EXIT.
030900     EXIT.
031000
031100 500-CHECK-RATE-LIMIT.
031200     MOVE 'N' TO WS-RESET-WINDOW-SW.
031300     IF WS-SUB-E-AGE >= 3600
031400         MOVE 'Y' TO WS-RESET-WINDOW-SW
031500     END-IF.
031600     IF RESET-THE-WINDOW
031700         MOVE 0 TO WS-EFFECTIVE-USED
031800         MOVE 0 TO WS-EFFECTIVE-AGE
031900     ELSE
032000         MOVE WS-SUB-E-REQS TO WS-EFFECTIVE-USED
032100         MOVE WS-SUB-E-AGE  TO WS-EFFECTIVE-AGE
032200     END-IF.
032300     COMPUTE WS-RESET-SECONDS = 3600 - WS-EFFECTIVE-AGE.
032400     IF WS-RATE-LIMIT - WS-EFFECTIVE-USED > 0
032500         COMPUTE WS-REMAINING =
032600             WS-RATE-LIMIT - WS-EFFECTIVE-USED
032700     ELSE
032800         MOVE 0 TO WS-REMAINING
032900     END-IF.
033000     IF WS-EFFECTIVE-USED >= WS-RATE-LIMIT
033100         MOVE 'N' TO WS-ALLOW-SW
033200         MOVE 0   TO WS-REMAINING
033300         ADD 1 TO WS-SUBS-DENIED
033400     ELSE
033500         MOVE 'Y' TO WS-ALLOW-SW
033600         SUBTRACT 1 FROM WS-REMAINING
033700         ADD 1 TO WS-SUBS-ALLOWED
033800     END-IF.
033900 500-EXIT.
034000     EXIT.
034100
034200*----------------------------------------------------------------
034300*  REPORT
034400*----------------------------------------------------------------
034500 600-WRITE-DETAIL-LINE.
034600     MOVE WS-SUB-E-ID        TO DL1-SUB-ID.
034700     MOVE WS-SUB-E-PLAN      TO DL1-STORED-PLAN.
034800     MOVE WS-ACTIVE-PLAN     TO DL1-ACTIVE-PLAN.
034900     MOVE WS-RATE-LIMIT      TO DL1-RATE-LIMIT.
035000     MOVE WS-MAX-KEYS        TO DL1-MAX-KEYS.
035100     MOVE WS-ALLOW-SW        TO DL1-ALLOW.
035200     MOVE WS-REMAINING       TO DL1-REMAINING.
035300     MOVE WS-RESET-SECONDS   TO DL1-RESET-SECS.
035400     MOVE DETAIL-LINE-1      TO PLANOUT-RECORD.
035500     WRITE PLANOUT-RECORD.
035600     ADD 1 TO WS-LINE-COUNT.
035700 600-EXIT.
035800     EXIT.
035900
036000 700-WRITE-REPORT-HEADERS.
036100     ADD 1 TO WS-PAGE-NUM.
036200     MOVE WS-PAGE-NUM    TO RH1-PAGE-NUM.
036300     MOVE REPORT-HEADING-1 TO PLANOUT-RECORD.
036400     WRITE PLANOUT-RECORD.
036500     MOVE BLANK-LINE TO PLANOUT-RECORD.
036600     WRITE PLANOUT-RECORD.
036700     MOVE COLUMN-HEADING-1 TO PLANOUT-RECORD.
036800     WRITE PLANOUT-RECORD.
036900     MOVE 3 TO WS-LINE-COUNT.
037000 700-EXIT.
037100     EXIT.
037200
037300 800-WRITE-TOTALS.
037400     MOVE BLANK-LINE TO PLANOUT-RECORD.
037500     WRITE PLANOUT-RECORD.
037600     MOVE WS-SUBS-READ    TO TOT1-VALUE.
037700     MOVE TOTALS-LINE-1   TO PLANOUT-RECORD.
037800     WRITE PLANOUT-RECORD.
037900     MOVE WS-SUBS-ALLOWED TO TOT2-VALUE.
038000     MOVE TOTALS-LINE-2   TO PLANOUT-RECORD.
038100     WRITE PLANOUT-RECORD.
038200     MOVE WS-SUBS-DENIED  TO TOT3-VALUE.
038300     MOVE TOTALS-LINE-3   TO PLANOUT-RECORD.
038400     WRITE PLANOUT-RECORD.
038500 800-EXIT.
038600     EXIT.
038700
038800 900-CLEANUP.
038900     CLOSE SUBFILE, PLANOUT.
039000 900-EXIT.
039100     EXIT.

